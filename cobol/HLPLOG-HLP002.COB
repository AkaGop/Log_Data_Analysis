000100IDENTIFICATION DIVISION.                                          
000200*                                                                 
000300******************************************************************
000400*                                                                 
000500*   Program ID   : HLP002                                         
000600*   Program Name : Loadport Log Detail Report                     
000700*   Summary      : Reads the parsed loadport event work file      
000800*                  EVENTWK written by HLP001 and produces a       
000900*                  comma-delimited detail listing, one output     
001000*                  record per event plus a column-heading         
001100*                  record, suitable for load into a spread-       
001200*                  sheet or downstream analysis tool.             
001300*                                                                 
001400*   FILES USED   : EVENTWK   (Input)                              
001500*                  DTLRPT    (Output)                             
001600*                                                                 
001700******************************************************************
001800*                                                                 
001900 PROGRAM-ID.       HLP002.                                        
002000 AUTHOR.           J R WALES.                                     
002100 INSTALLATION.     HIRATA CORP - FAB AUTOMATION SYSTEMS GROUP.    
002200 DATE-WRITTEN.     18-03-93.                                      
002300 DATE-COMPILED.                                                   
002400 SECURITY.         UNCLASSIFIED - INTERNAL FAB USE ONLY.          
002500*                                                                 
002600******************************************************************
002700*    C H A N G E   L O G                                          
002800******************************************************************
002900*  18-03-93  JRW  SCR-93-118  Original program - detail listing   
003000*                             of parsed loadport events.          
003100*  22-09-93  JRW  SCR-93-203  Added CEID/ALID/RCMD columns once   
003200*                             HLP001 started carrying them.       
003300*  30-08-94  RTW  SCR-94-088  Widened comma-strip logic, some     
003400*                             descriptions now over 100 bytes.    
003500*  03-07-96  MCK  SCR-96-129  Added OperatorID/MagazineID/LotID   
003600*                             /PanelID columns to detail line.    
003700*  09-04-98  MCK  SCR-98-055  Added SlotInfo and PortState        
003800*                             columns for mapping analysis.       
003900*  26-10-98  DLP  Y2K-0098    Year-2000 date-field review - the   
004000*                             EVT_TIMESTAMP column is passed      
004100*                             through as logged (CCYY/MM/DD);     
004200*                             no change required, entry logged    
004300*                             for audit per corporate standard.   
004400*  15-03-99  DLP  Y2K-0142    Regression run against 1999/2000    
004500*                             boundary log, no discrepancies.     
004600*  12-05-02  RTW  SCR-02-091  Added header record ahead of the    
004700*                             first detail line per user req.     
004800*  08-11-04  TJH  SCR-04-176  Added a stand-alone detail-line     
004900*                             counter and converted the event-    
005000*                             read loop to a PERFORM...THRU...    
005100*                             -EXIT range per current shop        
005200*                             coding standard.                    
005300******************************************************************
005400*                                                                 
005500                                                                  
005600ENVIRONMENT DIVISION.                                             
005700* DATE-WRITTEN. 18-03-93                                          
005800* AUTHOR. JRW                                                     
005900 CONFIGURATION SECTION.                                           
006000     SOURCE-COMPUTER. VAX-8650.                                   
006100     OBJECT-COMPUTER. VAX-8650.                                   
006200     SPECIAL-NAMES.                                               
006300         C01 IS TOP-OF-FORM                                       
006400         CLASS HLP_DIGIT_CLASS IS "0" THRU "9"                    
006500         UPSI-0 ON STATUS IS HLP_RERUN_SW.                        
006600                                                                  
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900     SELECT EVENTWK   ASSIGN TO "EVENTWK"                         
007000         ORGANIZATION IS LINE SEQUENTIAL                          
007100         ACCESS MODE  IS SEQUENTIAL                               
007200         FILE STATUS  IS HLP_EVWK_FS.                             
007300     SELECT DTLRPT    ASSIGN TO "DTLRPT"                          
007400         ORGANIZATION IS LINE SEQUENTIAL                          
007500         ACCESS MODE  IS SEQUENTIAL                               
007600         FILE STATUS  IS HLP_DTLRPT_FS.                           
007700                                                                  
007800DATA DIVISION.                                                    
007900 FILE SECTION.                                                    
008000*                                                                 
008100*  EVENTWK - the parsed-event work file written by HLP001; one    
008200*  HLP_EVENT_REC occurrence per event, in the order the events    
008300*  were logged.                                                   
008400*                                                                 
008500 FD  EVENTWK                                                      
008600     LABEL RECORDS ARE STANDARD.                                  
008700 01  HLP_EVWK_REC.                                                
008800     COPY "HLPLOG-CPY-EVTREC.CPY"                                 
008900         REPLACING HLP_EVENT_REC BY HLP_EVWK_REC.                 
009000*                                                                 
009100*  DTLRPT - comma-delimited detail listing, one physical line     
009200*  per FD record (header line plus one line per event).           
009300*                                                                 
009400 FD  DTLRPT                                                       
009500     LABEL RECORDS ARE STANDARD.                                  
009600 01  HLP_DTLRPT_REC.                                              
009700     05  HLP_DTLRPT_LINE                    PIC X(255).           
009800     05  FILLER                             PIC X(01).            
009900                                                                  
010000 WORKING-STORAGE SECTION.                                         
010100*                                                                 
010200*  Stand-alone DTLRPT detail-line counter - not part of any       
010300*  01-level group, checked at 8000-FINALISATION alongside         
010400*  the header-inclusive HLP_LINE_COUNT above.                     
010500*                                                                 
010600 77  HLP_WS_DTL_LINES_WRITTEN        PIC S9(09) COMP VALUE 0.     
010700*                                                                 
010800*  File status and control switches                               
010900*                                                                 
011000 01  HLP_FILE_STATUSES.                                           
011100     05  HLP_EVWK_FS                        PIC X(02).            
011200         88  HLP_EVWK_FS_OK                  VALUE "00".          
011300         88  HLP_EVWK_FS_EOF                 VALUE "10".          
011400     05  HLP_DTLRPT_FS                      PIC X(02).            
011500         88  HLP_DTLRPT_FS_OK                VALUE "00".          
011600     05  FILLER                             PIC X(04).            
011700*                                                                 
011800 01  HLP_CONTROL_SWITCHES.                                        
011900     05  HLP_EVWK_EOF_SW                    PIC X.                
012000         88  HLP_EVWK_EOF                    VALUE "Y".           
012100         88  HLP_EVWK_NOT_EOF                 VALUE "N".          
012200     05  HLP_RERUN_SW                       PIC X.                
012300     05  FILLER                             PIC X(08).            
012400*                                                                 
012500 01  HLP_COUNTERS.                                                
012600     05  HLP_EVENT_COUNT                    PIC S9(09) COMP.      
012700     05  HLP_LINE_COUNT                     PIC S9(09) COMP.      
012800     05  FILLER                             PIC X(08).            
012900*                                                                 
013000*  Detail-line build area.  HLP_DTL_QUOTE is used to wrap the     
013100*  free-text description field, which may itself contain a        
013200*  comma, in double quotes as the downstream spreadsheet tool     
013300*  expects.                                                       
013400*                                                                 
013500 01  HLP_DETAIL_BUILD_AREA.                                       
013600     05  HLP_DTL_LINE                       PIC X(255).           
013700     05  HLP_DTL_LINE_R REDEFINES                                 
013800             HLP_DTL_LINE                   PIC X(255).           
013900     05  HLP_DTL_ALARM_ID_ED                PIC ZZZ9.             
014000     05  HLP_DTL_CEID_ED                    PIC ZZZ9.             
014100     05  HLP_DTL_QUOTE                      PIC X VALUE """".     
014200     05  FILLER                             PIC X(08).            
014300                                                                  
014400 PROCEDURE DIVISION.                                              
014500*                                                                 
014600 MAIN-PARA.                                                       
014700     PERFORM 1000-INITIALISATION.                                 
014800     PERFORM 2000-PROCESS-EVENTS                                  
014900         UNTIL HLP_EVWK_EOF.                                      
015000     PERFORM 8000-FINALISATION.                                   
015100     STOP RUN.                                                    
015200*                                                                 
015300*  1000-INITIALISATION - open files, prime the read.              
015400 1000-INITIALISATION.                                             
015500     MOVE ZERO TO HLP_EVENT_COUNT HLP_LINE_COUNT.                 
015600     SET  HLP_EVWK_NOT_EOF TO TRUE.                               
015700     OPEN INPUT  EVENTWK.                                         
015800     IF NOT HLP_EVWK_FS_OK                                        
015900         DISPLAY "OPEN EVENTWK NG STATUS=" HLP_EVWK_FS            
016000         GO TO 9900-EXIT                                          
016100     END-IF.                                                      
016200     OPEN OUTPUT DTLRPT.                                          
016300     IF NOT HLP_DTLRPT_FS_OK                                      
016400         DISPLAY "OPEN DTLRPT NG STATUS=" HLP_DTLRPT_FS           
016500         GO TO 9900-EXIT                                          
016600     END-IF.                                                      
016700     PERFORM 7000-WRITE-DETAIL-HEADER.                            
016800     PERFORM 2100-READ-EVENT-RECORD THRU 2100-EXIT.               
016900*                                                                 
017000*  2000-PROCESS-EVENTS thru 2100 - main event-to-line loop.       
017100 2000-PROCESS-EVENTS.                                             
017200     PERFORM 7100-WRITE-DETAIL-LINE.                              
017300     PERFORM 2100-READ-EVENT-RECORD THRU 2100-EXIT.               
017400*                                                                 
017500 2100-READ-EVENT-RECORD.                                          
017600     READ EVENTWK                                                 
017700         AT END                                                   
017800             SET HLP_EVWK_EOF TO TRUE                             
017900             GO TO 2100-EXIT                                      
018000     END-READ.                                                    
018100     IF NOT HLP_EVWK_FS_OK AND NOT HLP_EVWK_FS_EOF                
018200         DISPLAY "READ EVENTWK NG STATUS=" HLP_EVWK_FS            
018300         GO TO 9900-EXIT                                          
018400     END-IF.                                                      
018500     ADD 1 TO HLP_EVENT_COUNT.                                    
018600 2100-EXIT.                                                       
018700     EXIT.                                                        
018800*                                                                 
018900*  7000-WRITE-DETAIL-HEADER - one-time column-heading record.     
019000 7000-WRITE-DETAIL-HEADER.                                        
019100     MOVE SPACES TO HLP_DTL_LINE.                                 
019200     STRING "Timestamp"                DELIMITED BY SIZE          
019300            ",Direction"                DELIMITED BY SIZE         
019400            ",MessageType"              DELIMITED BY SIZE         
019500            ",MessageDescription"       DELIMITED BY SIZE         
019600            ",EventDescription"         DELIMITED BY SIZE         
019700            ",CEID"                     DELIMITED BY SIZE         
019800            ",AlarmID"                  DELIMITED BY SIZE         
019900            ",RCMD"                     DELIMITED BY SIZE         
020000            ",OperatorID"               DELIMITED BY SIZE         
020100            ",MagazineID"               DELIMITED BY SIZE         
020200            ",LotID"                    DELIMITED BY SIZE         
020300            ",PanelID"                  DELIMITED BY SIZE         
020400            ",PortID"                   DELIMITED BY SIZE         
020500            ",PortState"                DELIMITED BY SIZE         
020600            ",SlotInfo"                 DELIMITED BY SIZE         
020700         INTO HLP_DTL_LINE.                                       
020800     MOVE HLP_DTL_LINE TO HLP_DTLRPT_LINE.                        
020900     WRITE HLP_DTLRPT_REC.                                        
021000     IF NOT HLP_DTLRPT_FS_OK                                      
021100         DISPLAY "WRITE DTLRPT NG STATUS=" HLP_DTLRPT_FS          
021200         GO TO 9900-EXIT                                          
021300     END-IF.                                                      
021400     ADD 1 TO HLP_LINE_COUNT.                                     
021500*                                                                 
021600*  7100-WRITE-DETAIL-LINE - build and write one comma-            
021700*  delimited detail record for the current EVENTWK record.        
021800*  The description field is quoted, since it may itself           
021900*  contain commas or parentheses from the event text.             
022000 7100-WRITE-DETAIL-LINE.                                          
022100     MOVE HLP_EVT_CEID OF HLP_EVWK_REC TO HLP_DTL_CEID_ED.        
022200     MOVE HLP_EVT_ALARM_ID OF HLP_EVWK_REC                        
022300         TO HLP_DTL_ALARM_ID_ED.                                  
022400     MOVE SPACES TO HLP_DTL_LINE.                                 
022500     STRING HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                     
022600                                       DELIMITED BY SIZE          
022700            ","                        DELIMITED BY SIZE          
022800            HLP_EVT_DIRECTION OF HLP_EVWK_REC                     
022900                                       DELIMITED BY SIZE          
023000            ","                        DELIMITED BY SIZE          
023100            HLP_EVT_MSG_NAME OF HLP_EVWK_REC                      
023200                                       DELIMITED BY SPACE         
023300            ","                        DELIMITED BY SIZE          
023400            HLP_EVT_SIMPLE_DESC OF HLP_EVWK_REC                   
023500                                       DELIMITED BY SPACE         
023600            ","                        DELIMITED BY SIZE          
023700            HLP_DTL_QUOTE              DELIMITED BY SIZE          
023800            HLP_EVT_DESCRIPTION OF HLP_EVWK_REC                   
023900                                       DELIMITED BY SIZE          
024000            HLP_DTL_QUOTE              DELIMITED BY SIZE          
024100            ","                        DELIMITED BY SIZE          
024200            HLP_DTL_CEID_ED            DELIMITED BY SIZE          
024300            ","                        DELIMITED BY SIZE          
024400            HLP_DTL_ALARM_ID_ED        DELIMITED BY SIZE          
024500            ","                        DELIMITED BY SIZE          
024600            HLP_EVT_RCMD OF HLP_EVWK_REC                          
024700                                       DELIMITED BY SPACE         
024800            ","                        DELIMITED BY SIZE          
024900            HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC                   
025000                                       DELIMITED BY SPACE         
025100            ","                        DELIMITED BY SIZE          
025200            HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC                   
025300                                       DELIMITED BY SPACE         
025400            ","                        DELIMITED BY SIZE          
025500            HLP_EVT_LOT_ID OF HLP_EVWK_REC                        
025600                                       DELIMITED BY SPACE         
025700            ","                        DELIMITED BY SIZE          
025800            HLP_EVT_PANEL_ID OF HLP_EVWK_REC                      
025900                                       DELIMITED BY SPACE         
026000            ","                        DELIMITED BY SIZE          
026100            HLP_EVT_PORT_ID OF HLP_EVWK_REC                       
026200                                       DELIMITED BY SPACE         
026300            ","                        DELIMITED BY SIZE          
026400            HLP_EVT_PORT_STATE OF HLP_EVWK_REC                    
026500                                       DELIMITED BY SPACE         
026600            ","                        DELIMITED BY SIZE          
026700            HLP_EVT_SLOT_INFO OF HLP_EVWK_REC                     
026800                                       DELIMITED BY SIZE          
026900         INTO HLP_DTL_LINE.                                       
027000     MOVE HLP_DTL_LINE TO HLP_DTLRPT_LINE.                        
027100     WRITE HLP_DTLRPT_REC.                                        
027200     IF NOT HLP_DTLRPT_FS_OK                                      
027300         DISPLAY "WRITE DTLRPT NG STATUS=" HLP_DTLRPT_FS          
027400         GO TO 9900-EXIT                                          
027500     END-IF.                                                      
027600     ADD 1 TO HLP_LINE_COUNT.                                     
027700     ADD 1 TO HLP_WS_DTL_LINES_WRITTEN.                           
027800*                                                                 
027900*  8000-FINALISATION - close files, report counts.                
028000 8000-FINALISATION.                                               
028100     CLOSE EVENTWK DTLRPT.                                        
028200     DISPLAY "HLP002 EVENTS READ    = " HLP_EVENT_COUNT.          
028300     DISPLAY "HLP002 DETAIL LINES   = " HLP_WS_DTL_LINES_WRITTEN. 
028400     DISPLAY "HLP002 LINES WRITTEN  = " HLP_LINE_COUNT.           
028500*                                                                 
028600*  9900-EXIT - single exit point for the program.                 
028700 9900-EXIT.                                                       
028800     STOP RUN.                                                    

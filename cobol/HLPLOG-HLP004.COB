000100IDENTIFICATION DIVISION.                                          
000200*                                                                 
000300******************************************************************
000400*                                                                 
000500*   Program ID   : HLP004                                         
000600*   Program Name : Loadport Log KPI / Maintenance Summary         
000700*   Summary      : Reads the parsed loadport event work file      
000800*                  EVENTWK written by HLP001, accumulates the     
000900*                  distinct operators/magazines/lots seen,        
001000*                  alarm occurrences, anomaly and panel counts,   
001100*                  dock/unload cycle timing and mapping time,     
001200*                  computes the run KPIs and prints a sectioned   
001300*                  maintenance summary for process engineering.   
001400*                                                                 
001500*   FILES USED   : EVENTWK   (Input)                              
001600*                  SUMRPT    (Output)                             
001700*                                                                 
001800******************************************************************
001900*                                                                 
002000 PROGRAM-ID.       HLP004.                                        
002100 AUTHOR.           J R WALES.                                     
002200 INSTALLATION.     HIRATA CORP - FAB AUTOMATION SYSTEMS GROUP.    
002300 DATE-WRITTEN.     02-04-93.                                      
002400 DATE-COMPILED.                                                   
002500 SECURITY.         UNCLASSIFIED - INTERNAL FAB USE ONLY.          
002600*                                                                 
002700******************************************************************
002800*    C H A N G E   L O G                                          
002900******************************************************************
003000*  02-04-93  JRW  SCR-93-118  Original program - run summary      
003100*                             and cycle-time KPIs.                
003200*  22-09-93  JRW  SCR-93-203  Added distinct operator/magazine    
003300*                             /lot accumulation for Section 2.    
003400*  14-02-94  RTW  SCR-94-017  Corrected cycle validity test -     
003500*                             an intervening dock now correctly   
003600*                             discards the open cycle.            
003700*  19-01-95  JRW  SCR-95-004  Added mapping-time KPI (MIC to      
003800*                             MappingCompleted).                  
003900*  03-07-96  MCK  SCR-96-129  Distinct-entity tables raised 20    
004000*                             to 30 entries, long shift logs.     
004100*  09-04-98  MCK  SCR-98-055  Added actionable-recommendations    
004200*                             section per QA request.             
004300*  26-10-98  DLP  Y2K-0098    Year-2000 date-field review - the   
004400*                             elapsed-seconds routine treats      
004500*                             EVT_TIMESTAMP as CCYY/MM/DD; no     
004600*                             change required, entry logged for   
004700*                             audit per corporate Y2K standard.   
004800*  15-03-99  DLP  Y2K-0142    Regression run against 1999/2000    
004900*                             boundary log, no discrepancies.     
005000*  12-05-02  RTW  SCR-02-091  Reworded executive summary and      
005100*                             recommendation text per current     
005200*                             fab automation report standard.     
005300*  08-11-04  TJH  SCR-04-176  Cycle-time, mapping-time and        
005400*                             panel-count KPI lines were being    
005500*                             computed but never printed in       
005600*                             Section 3 - wired in as 4230/       
005700*                             4240/4250/4260, each with its       
005800*                             own N/A fallback, independent of    
005900*                             the job-span-found switch.          
006000*  08-11-04  TJH  SCR-04-176  Section 4 alarm listing reworked    
006100*                             to a distinct-AlarmID table with    
006200*                             an occurrence counter per QA        
006300*                             finding - the old table only        
006400*                             ever listed raw AlarmSet lines,     
006500*                             which is not what the summary       
006600*                             is supposed to report.              
006700*  08-11-04  TJH  SCR-04-178  2120-OPEN-CYCLE relied on a         
006800*                             dock-already-open IF that fell      
006900*                             through to CONTINUE - the discard   
007000*                             of the earlier dock was never made  
007100*                             explicit, so an intervening dock's  
007200*                             cycle could be mis-timed.  Now sets 
007300*                             the dock NOT-OPEN before reopening  
007400*                             on the new timestamp.               
007500*  08-11-04  TJH  SCR-04-178  Section 2 KEY ENTITIES lists were   
007600*                             printing "(none identified)" for an 
007700*                             empty operator/magazine/lot list;   
007800*                             changed to N/A per current fab      
007900*                             automation report standard.         
008000******************************************************************
008100*                                                                 
008200                                                                  
008300ENVIRONMENT DIVISION.                                             
008400* DATE-WRITTEN. 02-04-93                                          
008500* AUTHOR. JRW                                                     
008600 CONFIGURATION SECTION.                                           
008700     SOURCE-COMPUTER. VAX-8650.                                   
008800     OBJECT-COMPUTER. VAX-8650.                                   
008900     SPECIAL-NAMES.                                               
009000         C01 IS TOP-OF-FORM                                       
009100         CLASS HLP_DIGIT_CLASS IS "0" THRU "9"                    
009200         UPSI-0 ON STATUS IS HLP_RERUN_SW.                        
009300                                                                  
009400 INPUT-OUTPUT SECTION.                                            
009500 FILE-CONTROL.                                                    
009600     SELECT EVENTWK   ASSIGN TO "EVENTWK"                         
009700         ORGANIZATION IS LINE SEQUENTIAL                          
009800         ACCESS MODE  IS SEQUENTIAL                               
009900         FILE STATUS  IS HLP_EVWK_FS.                             
010000     SELECT SUMRPT    ASSIGN TO "SUMRPT"                          
010100         ORGANIZATION IS LINE SEQUENTIAL                          
010200         ACCESS MODE  IS SEQUENTIAL                               
010300         FILE STATUS  IS HLP_SUMRPT_FS.                           
010400                                                                  
010500DATA DIVISION.                                                    
010600 FILE SECTION.                                                    
010700*                                                                 
010800*  EVENTWK - the parsed-event work file written by HLP001; one    
010900*  HLP_EVENT_REC occurrence per event, in the order the events    
011000*  were logged.                                                   
011100*                                                                 
011200 FD  EVENTWK                                                      
011300     LABEL RECORDS ARE STANDARD.                                  
011400 01  HLP_EVWK_REC.                                                
011500     COPY "HLPLOG-CPY-EVTREC.CPY"                                 
011600         REPLACING HLP_EVENT_REC BY HLP_EVWK_REC.                 
011700*                                                                 
011800*  SUMRPT - print-image maintenance summary, one physical line    
011900*  per FD record.                                                 
012000*                                                                 
012100 FD  SUMRPT                                                       
012200     LABEL RECORDS ARE STANDARD.                                  
012300 01  HLP_SUMRPT_REC.                                              
012400     05  HLP_SUMRPT_LINE                    PIC X(132).           
012500     05  FILLER                             PIC X(01).            
012600                                                                  
012700 WORKING-STORAGE SECTION.                                         
012800*                                                                 
012900*  Stand-alone SUMRPT line-output counter - not part of any       
013000*  01-level group, checked at 8000-FINALISATION against the       
013100*  operator run log when a report looks short.                    
013200*                                                                 
013300 77  HLP_WS_LINES_WRITTEN            PIC S9(09) COMP VALUE 0.     
013400*                                                                 
013500*  Record and message-status area.                                
013600*                                                                 
013700 01  HLP_FILE_STATUSES.                                           
013800     05  HLP_EVWK_FS                        PIC XX.               
013900         88  HLP_EVWK_FS_OK                  VALUE "00".          
014000         88  HLP_EVWK_FS_EOF                 VALUE "10".          
014100     05  HLP_SUMRPT_FS                       PIC XX.              
014200         88  HLP_SUMRPT_FS_OK                VALUE "00".          
014300     05  FILLER                              PIC X(04).           
014400                                                                  
014500 01  HLP_CONTROL_SWITCHES.                                        
014600     05  HLP_EVWK_EOF_SW                     PIC X VALUE "N".     
014700         88  HLP_EVWK_EOF                    VALUE "Y".           
014800         88  HLP_EVWK_NOT_EOF                VALUE "N".           
014900     05  HLP_MIC_FOUND_SW                    PIC X VALUE "N".     
015000         88  HLP_MIC_FOUND                   VALUE "Y".           
015100     05  HLP_MAP_FOUND_SW                    PIC X VALUE "N".     
015200         88  HLP_MAP_FOUND                   VALUE "Y".           
015300     05  HLP_JOB_START_SW                    PIC X VALUE "N".     
015400         88  HLP_JOB_START_FOUND             VALUE "Y".           
015500     05  HLP_JOB_END_SW                      PIC X VALUE "N".     
015600         88  HLP_JOB_END_FOUND               VALUE "Y".           
015700     05  HLP_JOB_RAN_SW                      PIC X VALUE "N".     
015800         88  HLP_JOB_RAN                     VALUE "Y".           
015900     05  HLP_OPEN_DOCK_SW                    PIC X VALUE "N".     
016000         88  HLP_DOCK_IS_OPEN                VALUE "Y".           
016100         88  HLP_DOCK_NOT_OPEN               VALUE "N".           
016200     05  HLP_AVG_CYCLE_SW                    PIC X VALUE "N".     
016300         88  HLP_AVG_CYCLE_OK                VALUE "Y".           
016400     05  HLP_AVG_PANEL_SW                    PIC X VALUE "N".     
016500         88  HLP_AVG_PANEL_OK                VALUE "Y".           
016600     05  HLP_MAP_TIME_SW                     PIC X VALUE "N".     
016700         88  HLP_MAP_TIME_OK                 VALUE "Y".           
016800     05  HLP_RERUN_SW                        PIC X VALUE "N".     
016900     05  FILLER                              PIC X(04).           
017000                                                                  
017100*                                                                 
017200*  Event, entity and line counters - all COMP for speed on        
017300*  the long shift logs this program is normally run against.      
017400*                                                                 
017500 01  HLP_COUNTERS.                                                
017600     05  HLP_EVENT_COUNT                PIC S9(09) COMP VALUE 0.  
017700     05  HLP_ANOMALY_COUNT              PIC S9(09) COMP VALUE 0.  
017800     05  HLP_ALARM_SET_COUNT            PIC S9(09) COMP VALUE 0.  
017900     05  HLP_PANEL_COUNT                PIC S9(09) COMP VALUE 0.  
018000     05  HLP_VALID_CYCLE_COUNT          PIC S9(09) COMP VALUE 0.  
018100     05  HLP_OPEN_PANEL_COUNT           PIC S9(09) COMP VALUE 0.  
018200     05  HLP_CYCLE_TOTAL_PANELS         PIC S9(09) COMP VALUE 0.  
018300     05  HLP_OPER_COUNT                 PIC S9(04) COMP VALUE 0.  
018400     05  HLP_MAG_COUNT                  PIC S9(04) COMP VALUE 0.  
018500     05  HLP_LOT_COUNT                  PIC S9(04) COMP VALUE 0.  
018600     05  HLP_DOCK_COUNT                 PIC S9(04) COMP VALUE 0.  
018700 05  HLP_ALARM_ID_COUNT             PIC S9(04) COMP VALUE 0.      
018800     05  HLP_SUB1                       PIC S9(04) COMP VALUE 0.  
018900     05  HLP_PR_PTR                     PIC S9(04) COMP VALUE 1.  
019000     05  HLP_WS_JOINED_LEN              PIC S9(04) COMP VALUE 1.  
019100     05  HLP_WS_TRIMLEN                 PIC S9(04) COMP VALUE 0.  
019200     05  HLP_ED_START                   PIC S9(04) COMP VALUE 1.  
019300     05  FILLER                         PIC X(04).                
019400                                                                  
019500*                                                                 
019600*  Elapsed-time work area.  HLP_TS_WORK is loaded by the          
019700*  caller with an EVT-TIMESTAMP value (CCYY/MM/DD HH:MM:SS.       
019800*  mmm) and 7900-CALC-TOTAL-SECONDS is performed to reduce        
019900*  it to HLP_TS_TOTAL_SEC, a single elapsed-seconds value         
020000*  counted from an arbitrary shop epoch.  Only differences        
020100*  between two such values are ever meaningful; the day           
020200*  count uses a 360-day/12x30 pseudo-calendar, which is not       
020300*  exact but is more than adequate for timing a shift-            
020400*  length production run.                                         
020500*                                                                 
020600 01  HLP_TIMESTAMP-WORK-AREA.                                     
020700     05  HLP_TS_WORK                        PIC X(23).            
020800     05  HLP_TS_PARTS REDEFINES HLP_TS_WORK.                      
020900         10  HLP_TS_YYYY                    PIC 9(04).            
021000         10  FILLER                         PIC X(01).            
021100         10  HLP_TS_MM                      PIC 9(02).            
021200         10  FILLER                         PIC X(01).            
021300         10  HLP_TS_DD                      PIC 9(02).            
021400         10  FILLER                         PIC X(01).            
021500         10  HLP_TS_HH                      PIC 9(02).            
021600         10  FILLER                         PIC X(01).            
021700         10  HLP_TS_MI                      PIC 9(02).            
021800         10  FILLER                         PIC X(01).            
021900         10  HLP_TS_SS                      PIC 9(02).            
022000         10  FILLER                         PIC X(01).            
022100         10  HLP_TS_MMM                     PIC 9(03).            
022200     05  HLP_TS_DAY_NUM                     PIC S9(09) VALUE 0.   
022300     05  HLP_TS_TOTAL_SEC                   PIC S9(09)V999        
022400                                             VALUE 0.             
022500     05  FILLER                             PIC X(04).            
022600                                                                  
022700*                                                                 
022800*  Distinct-entity tables for Section 2 - Key Entities.           
022900*  Linear search-and-insert, 30 entries covers even the           
023000*  longest shift log seen to date (SCR-96-129).                   
023100*                                                                 
023200 01  HLP_ENTITY-TABLES.                                           
023300     05  HLP_OPER_TABLE.                                          
023400         10  HLP_OPER_ENTRY  OCCURS 30 TIMES                      
023500                 INDEXED BY HLP_OPER_IDX     PIC X(12).           
023600     05  HLP_MAG_TABLE.                                           
023700         10  HLP_MAG_ENTRY   OCCURS 30 TIMES                      
023800                 INDEXED BY HLP_MAG_IDX      PIC X(16).           
023900     05  HLP_LOT_TABLE.                                           
024000         10  HLP_LOT_ENTRY   OCCURS 30 TIMES                      
024100                 INDEXED BY HLP_LOT_IDX      PIC X(16).           
024200     05  FILLER                              PIC X(04).           
024300                                                                  
024400*                                                                 
024500*  Dock-event table - one entry per MagazineDocked (CEID          
024600*  181) event, used to print Section 3 and, together with         
024700*  the open-dock switches above, to time each dock/unload         
024800*  cycle in a single pass with no separate history buffer.        
024900*                                                                 
025000 01  HLP_DOCK-TABLE.                                              
025100     05  HLP_DOCK_ENTRY  OCCURS 30 TIMES                          
025200             INDEXED BY HLP_DOCK_IDX.                             
025300         10  HLP_DOCK_TS                    PIC X(23).            
025400         10  HLP_DOCK_MAG                   PIC X(16).            
025500         10  HLP_DOCK_OPER                  PIC X(12).            
025600         10  FILLER                         PIC X(01).            
025700     05  FILLER                              PIC X(04).           
025800                                                                  
025900*                                                                 
026000*  Distinct-alarm-id table - one entry per distinct AlarmID       
026100*  seen in an AlarmSet (CEID 102) event during the run, with      
026200*  an occurrence counter, so Section 4 can print the per-         
026300*  alarm-id counts the maintenance report requires (search/       
026400*  insert, same idiom as the Section 2 entity tables above).      
026500*                                                                 
026600 01  HLP_ALARM-TABLE.                                             
026700     05  HLP_ALARM_ENTRY  OCCURS 30 TIMES                         
026800             INDEXED BY HLP_ALARM_IDX.                            
026900         10  HLP_ALARM_ID                   PIC 9(04)             
027000                                             VALUE ZERO.          
027100         10  HLP_ALARM_OCCURS               PIC S9(04) COMP       
027200                                             VALUE ZERO.          
027300     05  FILLER                              PIC X(04).           
027400                                                                  
027500*                                                                 
027600*  Cycle-time, mapping-time and job-span accumulators.  All       
027700*  held as zoned DISPLAY numerics, the same as every other        
027800*  quantity field in this system - this shop packs nothing.       
027900*                                                                 
028000 01  HLP_CYCLE-WORK-AREA.                                         
028100     05  HLP_OPEN_DOCK_SEC              PIC S9(09)V999 VALUE 0.   
028200     05  HLP_CYCLE_TOTAL_SEC            PIC S9(09)V999 VALUE 0.   
028300     05  HLP_MIC_MIN_SEC                PIC S9(09)V999 VALUE 0.   
028400     05  HLP_MAP_MAX_SEC                PIC S9(09)V999 VALUE 0.   
028500     05  HLP_JOB_START_TS               PIC X(23) VALUE SPACES.   
028600     05  HLP_JOB_START_SEC              PIC S9(09)V999 VALUE 0.   
028700     05  HLP_JOB_END_TS                 PIC X(23) VALUE SPACES.   
028800     05  HLP_JOB_END_SEC                PIC S9(09)V999 VALUE 0.   
028900     05  HLP_JOB_DURATION_SEC           PIC S9(09)V999 VALUE 0.   
029000     05  FILLER                         PIC X(04).                
029100                                                                  
029200*                                                                 
029300*  Computed-KPI result area - the OK switches above tell          
029400*  the print paragraphs whether a value could be derived at       
029500*  all (an N/A is printed instead when it could not).             
029600*                                                                 
029700 01  HLP_KPI-RESULT-AREA.                                         
029800     05  HLP_AVG_CYCLE_SEC              PIC S9(07)V99 VALUE 0.    
029900     05  HLP_AVG_PANEL_SEC              PIC S9(07)V99 VALUE 0.    
030000     05  HLP_MAP_TIME_SEC               PIC S9(07)V99 VALUE 0.    
030100     05  FILLER                         PIC X(04).                
030200                                                                  
030300*                                                                 
030400*  Report line-build and numeric-edit work area.  HLP_ED_         
030500*  WORK backs two REDEFINES - one for zero-suppressed whole       
030600*  counts, one for two-decimal KPI seconds - so any counter       
030700*  or KPI value can be dropped into a narrative sentence by       
030800*  moving it in, performing 7920, then reference-modifying        
030900*  from the first non-blank position it finds.                    
031000*                                                                 
031100 01  HLP_PRINT-BUILD-AREA.                                        
031200     05  HLP_PR_LINE                    PIC X(132).               
031300     05  HLP_PR_LINE_R REDEFINES HLP_PR_LINE.                     
031400         10  HLP_PR_LINE_CHAR OCCURS 132 TIMES                    
031500                 INDEXED BY HLP_PR_IDX      PIC X(01).            
031600     05  HLP_WS_JOINED                  PIC X(200).               
031700     05  HLP_WS_JOINED_R REDEFINES HLP_WS_JOINED.                 
031800         10  HLP_WS_JOINED_CHAR OCCURS 200 TIMES                  
031900                                            PIC X(01).            
032000     05  FILLER                              PIC X(04).           
032100                                                                  
032200 01  HLP_EDIT-WORK-AREA.                                          
032300     05  HLP_ED_WORK                    PIC X(10).                
032400     05  HLP_ED_INT  REDEFINES HLP_ED_WORK PIC Z(9)9.             
032500     05  HLP_ED_DEC  REDEFINES HLP_ED_WORK PIC ZZZZZ9.99.         
032600     05  FILLER                              PIC X(04).           
032700                                                                  
032800PROCEDURE DIVISION.                                               
032900*                                                                 
033000 MAIN-PARA.                                                       
033100     PERFORM 1000-INITIALISATION.                                 
033200     PERFORM 2000-ACCUMULATE-EVENTS                               
033300         UNTIL HLP_EVWK_EOF.                                      
033400     PERFORM 3000-COMPUTE-KPIS.                                   
033500     PERFORM 4000-PRINT-EXECUTIVE-SUMMARY.                        
033600     PERFORM 4100-PRINT-KEY-ENTITIES.                             
033700     PERFORM 4200-PRINT-WALKTHROUGH.                              
033800     PERFORM 4300-PRINT-ANOMALY-ANALYSIS.                         
033900     PERFORM 4400-PRINT-RECOMMENDATIONS.                          
034000     PERFORM 8000-FINALISATION.                                   
034100     STOP RUN.                                                    
034200*                                                                 
034300*   1000-INITIALISATION - open files, prime the read.             
034400 1000-INITIALISATION.                                             
034500     OPEN INPUT  EVENTWK.                                         
034600     IF NOT HLP_EVWK_FS_OK                                        
034700         DISPLAY "OPEN EVENTWK NG STATUS=" HLP_EVWK_FS            
034800         GO TO 9900-EXIT                                          
034900     END-IF.                                                      
035000     OPEN OUTPUT SUMRPT.                                          
035100     IF NOT HLP_SUMRPT_FS_OK                                      
035200         DISPLAY "OPEN SUMRPT NG STATUS=" HLP_SUMRPT_FS           
035300         GO TO 9900-EXIT                                          
035400     END-IF.                                                      
035500     PERFORM 2900-READ-EVENT-RECORD THRU 2900-EXIT.               
035600*                                                                 
035700*   2000-ACCUMULATE-EVENTS thru 2190 - one pass over              
035800*   EVENTWK, building every table and total the report            
035900*   sections below are printed from.                              
036000 2000-ACCUMULATE-EVENTS.                                          
036100     PERFORM 2010-ACCUMULATE-ONE-EVENT.                           
036200     PERFORM 2900-READ-EVENT-RECORD THRU 2900-EXIT.               
036300*                                                                 
036400 2010-ACCUMULATE-ONE-EVENT.                                       
036500     PERFORM 2020-CHECK-ANOMALY.                                  
036600     PERFORM 7100-INSERT-OPERATOR.                                
036700     PERFORM 7200-INSERT-MAGAZINE.                                
036800     PERFORM 7300-INSERT-LOT.                                     
036900     IF HLP_EVT_RCMD OF HLP_EVWK_REC = "LOADSTART"                
037000         PERFORM 2150-TRACK-JOB-START                             
037100     END-IF.                                                      
037200     IF HLP_EVT_PORT_STATE OF HLP_EVWK_REC = "MIC"                
037300         PERFORM 2130-TRACK-MIC-MIN                               
037400     END-IF.                                                      
037500     EVALUATE HLP_EVT_CEID OF HLP_EVWK_REC                        
037600         WHEN 102                                                 
037700             PERFORM 2170-TRACK-ALARM-SET                         
037800         WHEN 121                                                 
037900             PERFORM 2110-COUNT-CYCLE-PANEL                       
038000         WHEN 131                                                 
038100             PERFORM 2160-TRACK-JOB-END                           
038200             PERFORM 2180-COUNT-PANEL                             
038300         WHEN 132                                                 
038400             PERFORM 2190-CLOSE-CYCLE                             
038500             PERFORM 2180-COUNT-PANEL                             
038600         WHEN 136                                                 
038700             PERFORM 2140-TRACK-MAP-MAX                           
038800         WHEN 181                                                 
038900             PERFORM 2120-OPEN-CYCLE                              
039000             PERFORM 7400-INSERT-DOCK-ENTRY                       
039100         WHEN OTHER                                               
039200             CONTINUE                                             
039300     END-EVALUATE.                                                
039400*                                                                 
039500 2020-CHECK-ANOMALY.                                              
039600     IF HLP_EVT_RESULT_WORD OF HLP_EVWK_REC = "Failure"           
039700         ADD 1 TO HLP_ANOMALY_COUNT                               
039800     END-IF.                                                      
039900*                                                                 
040000*  2190-CLOSE-CYCLE - CEID 132, UnloadFromToolCompleted.          
040100*  A cycle is only valid when it ends after the dock that         
040200*  opened it and no later dock invalidated that dock in           
040300*  the meantime (see 2120).                                       
040400 2190-CLOSE-CYCLE.                                                
040500     IF HLP_DOCK_IS_OPEN                                          
040600         MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                   
040700             TO HLP_TS_WORK                                       
040800         PERFORM 7900-CALC-TOTAL-SECONDS                          
040900         IF HLP_TS_TOTAL_SEC > HLP_OPEN_DOCK_SEC                  
041000             COMPUTE HLP_CYCLE_TOTAL_SEC =                        
041100                 HLP_CYCLE_TOTAL_SEC +                            
041200                 (HLP_TS_TOTAL_SEC - HLP_OPEN_DOCK_SEC)           
041300             ADD 1 TO HLP_VALID_CYCLE_COUNT                       
041400             ADD HLP_OPEN_PANEL_COUNT                             
041500                 TO HLP_CYCLE_TOTAL_PANELS                        
041600         END-IF                                                   
041700         SET HLP_DOCK_NOT_OPEN TO TRUE                            
041800     END-IF.                                                      
041900*                                                                 
042000*  2110-COUNT-CYCLE-PANEL - CEID 121, UnloadedFromMag.            
042100 2110-COUNT-CYCLE-PANEL.                                          
042200     IF HLP_DOCK_IS_OPEN                                          
042300         ADD 1 TO HLP_OPEN_PANEL_COUNT                            
042400     END-IF.                                                      
042500*                                                                 
042600*  2120-OPEN-CYCLE - CEID 181, MagazineDocked.  A dock            
042700*  seen while another dock is still open discards the             
042800*  earlier one outright - it never reached a matching             
042900*  CEID 132, so it is never validated or accumulated.             
043000*  08-11-04 TJH SCR-04-178 - the discard was silent               
043100*  fallthrough; now set NOT-OPEN explicitly before the            
043200*  new dock reopens the cycle, so the intent matches              
043300*  the SCR-94-017 history entry above.                            
043400 2120-OPEN-CYCLE.                                                 
043500     IF HLP_DOCK_IS_OPEN                                          
043600         SET HLP_DOCK_NOT_OPEN TO TRUE                            
043700     END-IF.                                                      
043800     MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC TO HLP_TS_WORK.       
043900     PERFORM 7900-CALC-TOTAL-SECONDS.                             
044000     MOVE HLP_TS_TOTAL_SEC TO HLP_OPEN_DOCK_SEC.                  
044100     MOVE 0 TO HLP_OPEN_PANEL_COUNT.                              
044200     SET HLP_DOCK_IS_OPEN TO TRUE.                                
044300*                                                                 
044400 2130-TRACK-MIC-MIN.                                              
044500     IF NOT HLP_MIC_FOUND                                         
044600         MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                   
044700             TO HLP_TS_WORK                                       
044800         PERFORM 7900-CALC-TOTAL-SECONDS                          
044900         MOVE HLP_TS_TOTAL_SEC TO HLP_MIC_MIN_SEC                 
045000         SET HLP_MIC_FOUND TO TRUE                                
045100     END-IF.                                                      
045200*                                                                 
045300 2140-TRACK-MAP-MAX.                                              
045400     MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC TO HLP_TS_WORK.       
045500     PERFORM 7900-CALC-TOTAL-SECONDS.                             
045600     MOVE HLP_TS_TOTAL_SEC TO HLP_MAP_MAX_SEC.                    
045700     SET HLP_MAP_FOUND TO TRUE.                                   
045800*                                                                 
045900 2150-TRACK-JOB-START.                                            
046000     IF NOT HLP_JOB_START_FOUND                                   
046100         MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                   
046200             TO HLP_JOB_START_TS                                  
046300         MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                   
046400             TO HLP_TS_WORK                                       
046500         PERFORM 7900-CALC-TOTAL-SECONDS                          
046600         MOVE HLP_TS_TOTAL_SEC TO HLP_JOB_START_SEC               
046700         SET HLP_JOB_START_FOUND TO TRUE                          
046800     END-IF.                                                      
046900*                                                                 
047000*  2160-TRACK-JOB-END - CEID 131.  The last CEID 131 seen         
047100*  in the run is taken as the job end (SCR-93-118).               
047200 2160-TRACK-JOB-END.                                              
047300     MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                       
047400         TO HLP_JOB_END_TS.                                       
047500     MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC TO HLP_TS_WORK.       
047600     PERFORM 7900-CALC-TOTAL-SECONDS.                             
047700     MOVE HLP_TS_TOTAL_SEC TO HLP_JOB_END_SEC.                    
047800     SET HLP_JOB_END_FOUND TO TRUE.                               
047900*                                                                 
048000 2170-TRACK-ALARM-SET.                                            
048100     ADD 1 TO HLP_ALARM_SET_COUNT.                                
048200     IF HLP_EVT_ALARM_ID OF HLP_EVWK_REC NOT = ZERO               
048300         PERFORM 7500-INSERT-ALARM-ID                             
048400     END-IF.                                                      
048500*                                                                 
048600 2180-COUNT-PANEL.                                                
048700     ADD 1 TO HLP_PANEL_COUNT.                                    
048800*                                                                 
048900 2900-READ-EVENT-RECORD.                                          
049000     READ EVENTWK                                                 
049100         AT END                                                   
049200             SET HLP_EVWK_EOF TO TRUE                             
049300             GO TO 2900-EXIT                                      
049400     END-READ.                                                    
049500     IF NOT HLP_EVWK_FS_OK AND NOT HLP_EVWK_FS_EOF                
049600         DISPLAY "READ EVENTWK NG STATUS=" HLP_EVWK_FS            
049700         GO TO 9900-EXIT                                          
049800     END-IF.                                                      
049900     ADD 1 TO HLP_EVENT_COUNT.                                    
050000 2900-EXIT.                                                       
050100     EXIT.                                                        
050200*                                                                 
050300*   3000-COMPUTE-KPIS - reduce the accumulators above to          
050400*   the run KPIs printed in Sections 1 and 3.  A KPI whose        
050500*   underlying events never occurred is left N/A rather           
050600*   than printed as a misleading zero.                            
050700 3000-COMPUTE-KPIS.                                               
050800     IF HLP_VALID_CYCLE_COUNT > 0                                 
050900         COMPUTE HLP_AVG_CYCLE_SEC ROUNDED =                      
051000             HLP_CYCLE_TOTAL_SEC / HLP_VALID_CYCLE_COUNT          
051100         SET HLP_AVG_CYCLE_OK TO TRUE                             
051200     END-IF.                                                      
051300     IF HLP_CYCLE_TOTAL_PANELS > 0                                
051400         COMPUTE HLP_AVG_PANEL_SEC ROUNDED =                      
051500             HLP_CYCLE_TOTAL_SEC / HLP_CYCLE_TOTAL_PANELS         
051600         SET HLP_AVG_PANEL_OK TO TRUE                             
051700     END-IF.                                                      
051800     IF HLP_MIC_FOUND AND HLP_MAP_FOUND                           
051900         AND HLP_MAP_MAX_SEC > HLP_MIC_MIN_SEC                    
052000         COMPUTE HLP_MAP_TIME_SEC ROUNDED =                       
052100             HLP_MAP_MAX_SEC - HLP_MIC_MIN_SEC                    
052200         SET HLP_MAP_TIME_OK TO TRUE                              
052300     END-IF.                                                      
052400     IF HLP_JOB_START_FOUND AND HLP_JOB_END_FOUND                 
052500         AND HLP_JOB_END_SEC > HLP_JOB_START_SEC                  
052600         COMPUTE HLP_JOB_DURATION_SEC ROUNDED =                   
052700             HLP_JOB_END_SEC - HLP_JOB_START_SEC                  
052800         SET HLP_JOB_RAN TO TRUE                                  
052900     END-IF.                                                      
053000*                                                                 
053100*   4000-PRINT-EXECUTIVE-SUMMARY thru 4001 - title block          
053200*   and Section 1.                                                
053300 4000-PRINT-EXECUTIVE-SUMMARY.                                    
053400     PERFORM 4001-PRINT-TITLE-BLOCK.                              
053500     MOVE "1. EXECUTIVE SUMMARY" TO HLP_PR_LINE.                  
053600     PERFORM 7950-WRITE-SUMRPT-LINE.                              
053700     IF HLP_ALARM_SET_COUNT = 0                                   
053800         MOVE "Golden Run - no AlarmSet events were logged"       
053900             TO HLP_PR_LINE                                       
054000         PERFORM 7950-WRITE-SUMRPT-LINE                           
054100         MOVE "during this run; all loadport operations"          
054200             TO HLP_PR_LINE                                       
054300         PERFORM 7950-WRITE-SUMRPT-LINE                           
054400         MOVE "completed cleanly."                                
054500             TO HLP_PR_LINE                                       
054600         PERFORM 7950-WRITE-SUMRPT-LINE                           
054700     ELSE                                                         
054800         MOVE HLP_ALARM_SET_COUNT TO HLP_ED_INT                   
054900         PERFORM 7920-FIND-FIRST-NONBLANK                         
055000         MOVE SPACES TO HLP_PR_LINE                               
055100         MOVE 1 TO HLP_PR_PTR                                     
055200         STRING "FAULT CONDITION - " DELIMITED BY SIZE            
055300             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
055400             " AlarmSet event(s) were logged - see"               
055500                                         DELIMITED BY SIZE        
055600             INTO HLP_PR_LINE                                     
055700             WITH POINTER HLP_PR_PTR                              
055800         END-STRING                                               
055900         PERFORM 7950-WRITE-SUMRPT-LINE                           
056000         MOVE "Section 4 - Anomaly Analysis - below."             
056100             TO HLP_PR_LINE                                       
056200         PERFORM 7950-WRITE-SUMRPT-LINE                           
056300     END-IF.                                                      
056400     MOVE SPACES TO HLP_PR_LINE.                                  
056500     PERFORM 7950-WRITE-SUMRPT-LINE.                              
056600*                                                                 
056700 4001-PRINT-TITLE-BLOCK.                                          
056800     MOVE "HIRATA LOADPORT MAINTENANCE SUMMARY REPORT"            
056900         TO HLP_PR_LINE.                                          
057000     PERFORM 7950-WRITE-SUMRPT-LINE.                              
057100     PERFORM 4010-FILL-RULE-CHAR                                  
057200         VARYING HLP_PR_IDX FROM 1 BY 1                           
057300         UNTIL HLP_PR_IDX > 132.                                  
057400     PERFORM 7950-WRITE-SUMRPT-LINE.                              
057500     MOVE SPACES TO HLP_PR_LINE.                                  
057600     PERFORM 7950-WRITE-SUMRPT-LINE.                              
057700*                                                                 
057800 4010-FILL-RULE-CHAR.                                             
057900     MOVE "=" TO HLP_PR_LINE_CHAR(HLP_PR_IDX).                    
058000*                                                                 
058100*   4100-PRINT-KEY-ENTITIES thru 4110 - Section 2, the            
058200*   distinct operators, magazines and lots seen this run.         
058300 4100-PRINT-KEY-ENTITIES.                                         
058400     MOVE "2. KEY ENTITIES IDENTIFIED" TO HLP_PR_LINE.            
058500     PERFORM 7950-WRITE-SUMRPT-LINE.                              
058600     PERFORM 7610-BUILD-OPERATOR-LIST.                            
058700     MOVE "Operators : " TO HLP_PR_LINE.                          
058800     PERFORM 4110-APPEND-JOINED-LIST.                             
058900     PERFORM 7620-BUILD-MAGAZINE-LIST.                            
059000     MOVE "Magazines : " TO HLP_PR_LINE.                          
059100     PERFORM 4110-APPEND-JOINED-LIST.                             
059200     PERFORM 7630-BUILD-LOT-LIST.                                 
059300     MOVE "Lots      : " TO HLP_PR_LINE.                          
059400     PERFORM 4110-APPEND-JOINED-LIST.                             
059500     MOVE SPACES TO HLP_PR_LINE.                                  
059600     PERFORM 7950-WRITE-SUMRPT-LINE.                              
059700*                                                                 
059800*  4110-APPEND-JOINED-LIST - HLP_PR_LINE already carries          
059900*  the caption; HLP_WS_JOINED and HLP_WS_JOINED_LEN carry         
060000*  the list text and its length + 1, set by whichever of          
060100*  the 76x0 builder paragraphs ran just before this one.          
060200 4110-APPEND-JOINED-LIST.                                         
060300     COMPUTE HLP_WS_TRIMLEN = HLP_WS_JOINED_LEN - 1.              
060400     MOVE 13 TO HLP_PR_PTR.                                       
060500     STRING HLP_WS_JOINED(1:HLP_WS_TRIMLEN)                       
060600                                         DELIMITED BY SIZE        
060700         INTO HLP_PR_LINE                                         
060800         WITH POINTER HLP_PR_PTR                                  
060900     END-STRING.                                                  
061000     PERFORM 7950-WRITE-SUMRPT-LINE.                              
061100*                                                                 
061200*   4200-PRINT-WALKTHROUGH thru 4260 - Section 3, one line per    
061300*   MagazineDocked event, the job start/duration summary when a   
061400*   full job span was identified, and the cycle-time/panel-time/  
061500*   mapping-time/panel-count KPI lines (these last four print     
061600*   regardless of HLP_JOB_RAN - they do not depend on a full      
061700*   LOADSTART/CEID-131 span being present, only on their own      
061800*   underlying events, hence their own OK-switch/N-A test).       
061900 4200-PRINT-WALKTHROUGH.                                          
062000     MOVE "3. DETAILED OPERATIONAL WALKTHROUGH"                   
062100         TO HLP_PR_LINE.                                          
062200     PERFORM 7950-WRITE-SUMRPT-LINE.                              
062300     IF HLP_DOCK_COUNT = 0                                        
062400         MOVE "No MagazineDocked events were recorded"            
062500             TO HLP_PR_LINE                                       
062600         PERFORM 7950-WRITE-SUMRPT-LINE                           
062700         MOVE "for this run."                                     
062800             TO HLP_PR_LINE                                       
062900         PERFORM 7950-WRITE-SUMRPT-LINE                           
063000     ELSE                                                         
063100         PERFORM 4210-PRINT-ONE-DOCK-LINE                         
063200             VARYING HLP_SUB1 FROM 1 BY 1                         
063300             UNTIL HLP_SUB1 > HLP_DOCK_COUNT                      
063400     END-IF.                                                      
063500     MOVE SPACES TO HLP_PR_LINE.                                  
063600     PERFORM 7950-WRITE-SUMRPT-LINE.                              
063700     IF HLP_JOB_RAN                                               
063800         PERFORM 4220-PRINT-JOB-SUMMARY-LINE                      
063900     ELSE                                                         
064000         MOVE "No complete LOADSTART/CEID-131 job span"           
064100             TO HLP_PR_LINE                                       
064200         PERFORM 7950-WRITE-SUMRPT-LINE                           
064300         MOVE "was identified for this run."                      
064400             TO HLP_PR_LINE                                       
064500         PERFORM 7950-WRITE-SUMRPT-LINE                           
064600     END-IF.                                                      
064700     PERFORM 4230-PRINT-CYCLE-KPI-LINE.                           
064800     PERFORM 4240-PRINT-PANEL-KPI-LINE.                           
064900     PERFORM 4250-PRINT-MAP-TIME-LINE.                            
065000     PERFORM 4260-PRINT-PANEL-COUNT-LINE.                         
065100     MOVE SPACES TO HLP_PR_LINE.                                  
065200     PERFORM 7950-WRITE-SUMRPT-LINE.                              
065300*                                                                 
065400 4210-PRINT-ONE-DOCK-LINE.                                        
065500     MOVE SPACES TO HLP_PR_LINE.                                  
065600     MOVE 1 TO HLP_PR_PTR.                                        
065700     STRING HLP_DOCK_TS(HLP_SUB1) DELIMITED BY SIZE               
065800             "  Magazine "        DELIMITED BY SIZE               
065900             HLP_DOCK_MAG(HLP_SUB1) DELIMITED BY SPACE            
066000             " docked, Operator " DELIMITED BY SIZE               
066100             HLP_DOCK_OPER(HLP_SUB1) DELIMITED BY SPACE           
066200         INTO HLP_PR_LINE                                         
066300         WITH POINTER HLP_PR_PTR.                                 
066400     PERFORM 7950-WRITE-SUMRPT-LINE.                              
066500*                                                                 
066600 4220-PRINT-JOB-SUMMARY-LINE.                                     
066700     MOVE HLP_JOB_DURATION_SEC TO HLP_ED_DEC.                     
066800     PERFORM 7920-FIND-FIRST-NONBLANK.                            
066900     MOVE SPACES TO HLP_PR_LINE.                                  
067000     MOVE 1 TO HLP_PR_PTR.                                        
067100     STRING "Job started "        DELIMITED BY SIZE               
067200             HLP_JOB_START_TS     DELIMITED BY SIZE               
067300             ", ran "             DELIMITED BY SIZE               
067400             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
067500             " seconds."          DELIMITED BY SIZE               
067600         INTO HLP_PR_LINE                                         
067700         WITH POINTER HLP_PR_PTR.                                 
067800     PERFORM 7950-WRITE-SUMRPT-LINE.                              
067900*                                                                 
068000*  4230/4240/4250/4260 - independent KPI lines, each gated by     
068100*  its own OK switch or, for the panel count, always printed      
068200*  since HLP_PANEL_COUNT is a plain count, never undefined.       
068300 4230-PRINT-CYCLE-KPI-LINE.                                       
068400     IF HLP_AVG_CYCLE_OK                                          
068500         MOVE HLP_AVG_CYCLE_SEC TO HLP_ED_DEC                     
068600         PERFORM 7920-FIND-FIRST-NONBLANK                         
068700         MOVE SPACES TO HLP_PR_LINE                               
068800         MOVE 1 TO HLP_PR_PTR                                     
068900         STRING "Average dock/unload cycle time was "             
069000                                     DELIMITED BY SIZE            
069100             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
069200             " seconds."          DELIMITED BY SIZE               
069300             INTO HLP_PR_LINE                                     
069400             WITH POINTER HLP_PR_PTR                              
069500         END-STRING                                               
069600     ELSE                                                         
069700         MOVE "Average dock/unload cycle time was N/A."           
069800             TO HLP_PR_LINE                                       
069900     END-IF.                                                      
070000     PERFORM 7950-WRITE-SUMRPT-LINE.                              
070100*                                                                 
070200 4240-PRINT-PANEL-KPI-LINE.                                       
070300     IF HLP_AVG_PANEL_OK                                          
070400         MOVE HLP_AVG_PANEL_SEC TO HLP_ED_DEC                     
070500         PERFORM 7920-FIND-FIRST-NONBLANK                         
070600         MOVE SPACES TO HLP_PR_LINE                               
070700         MOVE 1 TO HLP_PR_PTR                                     
070800         STRING "Average cycle time per panel was "               
070900                                     DELIMITED BY SIZE            
071000             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
071100             " seconds."          DELIMITED BY SIZE               
071200             INTO HLP_PR_LINE                                     
071300             WITH POINTER HLP_PR_PTR                              
071400         END-STRING                                               
071500     ELSE                                                         
071600         MOVE "Average cycle time per panel was N/A."             
071700             TO HLP_PR_LINE                                       
071800     END-IF.                                                      
071900     PERFORM 7950-WRITE-SUMRPT-LINE.                              
072000*                                                                 
072100 4250-PRINT-MAP-TIME-LINE.                                        
072200     IF HLP_MAP_TIME_OK                                           
072300         MOVE HLP_MAP_TIME_SEC TO HLP_ED_DEC                      
072400         PERFORM 7920-FIND-FIRST-NONBLANK                         
072500         MOVE SPACES TO HLP_PR_LINE                               
072600         MOVE 1 TO HLP_PR_PTR                                     
072700         STRING "Mapping time (MIC to MappingCompleted) was "     
072800                                     DELIMITED BY SIZE            
072900             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
073000             " seconds."          DELIMITED BY SIZE               
073100             INTO HLP_PR_LINE                                     
073200             WITH POINTER HLP_PR_PTR                              
073300         END-STRING                                               
073400     ELSE                                                         
073500         MOVE "Mapping time (MIC to MappingCompleted) was N/A."   
073600             TO HLP_PR_LINE                                       
073700     END-IF.                                                      
073800     PERFORM 7950-WRITE-SUMRPT-LINE.                              
073900*                                                                 
074000 4260-PRINT-PANEL-COUNT-LINE.                                     
074100     MOVE HLP_PANEL_COUNT TO HLP_ED_INT.                          
074200     PERFORM 7920-FIND-FIRST-NONBLANK.                            
074300     MOVE SPACES TO HLP_PR_LINE.                                  
074400     MOVE 1 TO HLP_PR_PTR.                                        
074500     STRING "Total panels processed (CEID-131/132) was "          
074600                                 DELIMITED BY SIZE                
074700         HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE             
074800         "."                  DELIMITED BY SIZE                   
074900         INTO HLP_PR_LINE                                         
075000         WITH POINTER HLP_PR_PTR.                                 
075100     PERFORM 7950-WRITE-SUMRPT-LINE.                              
075200*                                                                 
075300*   4300-PRINT-ANOMALY-ANALYSIS thru 4310 - Section 4, the        
075400*   per-alarm-id counts (distinct AlarmID with an occurrence      
075500*   count each) plus the Failure-result event count.              
075600 4300-PRINT-ANOMALY-ANALYSIS.                                     
075700     MOVE "4. ANOMALY ANALYSIS" TO HLP_PR_LINE.                   
075800     PERFORM 7950-WRITE-SUMRPT-LINE.                              
075900     IF HLP_ALARM_ID_COUNT = 0                                    
076000         MOVE "No significant anomalies or alarms were"           
076100             TO HLP_PR_LINE                                       
076200         PERFORM 7950-WRITE-SUMRPT-LINE                           
076300         MOVE "detected."                                         
076400             TO HLP_PR_LINE                                       
076500         PERFORM 7950-WRITE-SUMRPT-LINE                           
076600     ELSE                                                         
076700         PERFORM 4310-PRINT-ONE-ALARM-LINE                        
076800             VARYING HLP_SUB1 FROM 1 BY 1                         
076900             UNTIL HLP_SUB1 > HLP_ALARM_ID_COUNT                  
077000     END-IF.                                                      
077100     IF HLP_ANOMALY_COUNT > 0                                     
077200         MOVE HLP_ANOMALY_COUNT TO HLP_ED_INT                     
077300         PERFORM 7920-FIND-FIRST-NONBLANK                         
077400         MOVE SPACES TO HLP_PR_LINE                               
077500         MOVE 1 TO HLP_PR_PTR                                     
077600         STRING "In addition, "  DELIMITED BY SIZE                
077700             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
077800             " event(s) reported a Failure result."               
077900                                     DELIMITED BY SIZE            
078000             INTO HLP_PR_LINE                                     
078100             WITH POINTER HLP_PR_PTR                              
078200         END-STRING                                               
078300         PERFORM 7950-WRITE-SUMRPT-LINE                           
078400     END-IF.                                                      
078500     MOVE SPACES TO HLP_PR_LINE.                                  
078600     PERFORM 7950-WRITE-SUMRPT-LINE.                              
078700*                                                                 
078800*  4310-PRINT-ONE-ALARM-LINE - one line per distinct AlarmID,     
078900*  with its occurrence count (Classification rules: alarms are    
079000*  tallied per distinct AlarmID with occurrence counts).          
079100 4310-PRINT-ONE-ALARM-LINE.                                       
079200     MOVE HLP_ALARM_ID(HLP_SUB1) TO HLP_ED_INT.                   
079300     PERFORM 7920-FIND-FIRST-NONBLANK.                            
079400     MOVE SPACES TO HLP_PR_LINE.                                  
079500     MOVE 1 TO HLP_PR_PTR.                                        
079600     STRING "  Alarm ID "         DELIMITED BY SIZE               
079700             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
079800         INTO HLP_PR_LINE                                         
079900         WITH POINTER HLP_PR_PTR.                                 
080000     MOVE HLP_ALARM_OCCURS(HLP_SUB1) TO HLP_ED_INT.               
080100     PERFORM 7920-FIND-FIRST-NONBLANK.                            
080200     STRING " - occurred "        DELIMITED BY SIZE               
080300             HLP_ED_WORK(HLP_ED_START:) DELIMITED BY SIZE         
080400             " time(s)."          DELIMITED BY SIZE               
080500         INTO HLP_PR_LINE                                         
080600         WITH POINTER HLP_PR_PTR.                                 
080700     PERFORM 7950-WRITE-SUMRPT-LINE.                              
080800*                                                                 
080900*   4400-PRINT-RECOMMENDATIONS - Section 5, fixed priority        
081000*   text; Priority 1 only prints when alarms were seen.           
081100 4400-PRINT-RECOMMENDATIONS.                                      
081200     MOVE "5. ACTIONABLE MAINTENANCE RECOMMENDATIONS"             
081300         TO HLP_PR_LINE.                                          
081400     PERFORM 7950-WRITE-SUMRPT-LINE.                              
081500     IF HLP_ALARM_SET_COUNT > 0                                   
081600         MOVE "PRIORITY 1 - Investigate and document each"        
081700             TO HLP_PR_LINE                                       
081800         PERFORM 7950-WRITE-SUMRPT-LINE                           
081900         MOVE "  AlarmSet event listed in Section 4 before"       
082000             TO HLP_PR_LINE                                       
082100         PERFORM 7950-WRITE-SUMRPT-LINE                           
082200         MOVE "  the next scheduled run."                         
082300             TO HLP_PR_LINE                                       
082400         PERFORM 7950-WRITE-SUMRPT-LINE                           
082500     END-IF.                                                      
082600     MOVE "PRIORITY 2 - Monitor cycle time and mapping"           
082700         TO HLP_PR_LINE.                                          
082800     PERFORM 7950-WRITE-SUMRPT-LINE.                              
082900     MOVE "  time performance against established"                
083000         TO HLP_PR_LINE.                                          
083100     PERFORM 7950-WRITE-SUMRPT-LINE.                              
083200     MOVE "  baselines for early warning of loadport"             
083300         TO HLP_PR_LINE.                                          
083400     PERFORM 7950-WRITE-SUMRPT-LINE.                              
083500     MOVE "  mechanical wear."                                    
083600         TO HLP_PR_LINE.                                          
083700     PERFORM 7950-WRITE-SUMRPT-LINE.                              
083800*                                                                 
083900*   7100-INSERT-OPERATOR thru 7310 - distinct-entity search       
084000*   and insert for the Section 2 operator/magazine/lot            
084100*   tables.  Duplicates already on file are simply skipped.       
084200 7100-INSERT-OPERATOR.                                            
084300     IF HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC NOT = SPACES          
084400         SET HLP_OPER_IDX TO 1                                    
084500         SEARCH HLP_OPER_ENTRY                                    
084600             AT END                                               
084700                 PERFORM 7110-ADD-OPERATOR-ENTRY                  
084800             WHEN HLP_OPER_ENTRY(HLP_OPER_IDX) =                  
084900                     HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC          
085000                 CONTINUE                                         
085100         END-SEARCH                                               
085200     END-IF.                                                      
085300*                                                                 
085400 7110-ADD-OPERATOR-ENTRY.                                         
085500     IF HLP_OPER_COUNT < 30                                       
085600         ADD 1 TO HLP_OPER_COUNT                                  
085700         SET HLP_OPER_IDX TO HLP_OPER_COUNT                       
085800         MOVE HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC                 
085900             TO HLP_OPER_ENTRY(HLP_OPER_IDX)                      
086000     END-IF.                                                      
086100*                                                                 
086200 7200-INSERT-MAGAZINE.                                            
086300     IF HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC NOT = SPACES          
086400         SET HLP_MAG_IDX TO 1                                     
086500         SEARCH HLP_MAG_ENTRY                                     
086600             AT END                                               
086700                 PERFORM 7210-ADD-MAGAZINE-ENTRY                  
086800             WHEN HLP_MAG_ENTRY(HLP_MAG_IDX) =                    
086900                     HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC          
087000                 CONTINUE                                         
087100         END-SEARCH                                               
087200     END-IF.                                                      
087300*                                                                 
087400 7210-ADD-MAGAZINE-ENTRY.                                         
087500     IF HLP_MAG_COUNT < 30                                        
087600         ADD 1 TO HLP_MAG_COUNT                                   
087700         SET HLP_MAG_IDX TO HLP_MAG_COUNT                         
087800         MOVE HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC                 
087900             TO HLP_MAG_ENTRY(HLP_MAG_IDX)                        
088000     END-IF.                                                      
088100*                                                                 
088200 7300-INSERT-LOT.                                                 
088300     IF HLP_EVT_LOT_ID OF HLP_EVWK_REC NOT = SPACES               
088400         SET HLP_LOT_IDX TO 1                                     
088500         SEARCH HLP_LOT_ENTRY                                     
088600             AT END                                               
088700                 PERFORM 7310-ADD-LOT-ENTRY                       
088800             WHEN HLP_LOT_ENTRY(HLP_LOT_IDX) =                    
088900                     HLP_EVT_LOT_ID OF HLP_EVWK_REC               
089000                 CONTINUE                                         
089100         END-SEARCH                                               
089200     END-IF.                                                      
089300*                                                                 
089400 7310-ADD-LOT-ENTRY.                                              
089500     IF HLP_LOT_COUNT < 30                                        
089600         ADD 1 TO HLP_LOT_COUNT                                   
089700         SET HLP_LOT_IDX TO HLP_LOT_COUNT                         
089800         MOVE HLP_EVT_LOT_ID OF HLP_EVWK_REC                      
089900             TO HLP_LOT_ENTRY(HLP_LOT_IDX)                        
090000     END-IF.                                                      
090100*                                                                 
090200*   7400 - append-only table for the Section 3 dock listing.      
090300*   7500/7510 - distinct-alarm-id search and insert for the       
090400*   Section 4 per-alarm-id counts, same idiom as 7100-7310        
090500*   above; an AlarmID already on file just has its occurrence     
090600*   counter bumped.                                               
090700 7400-INSERT-DOCK-ENTRY.                                          
090800     IF HLP_DOCK_COUNT < 30                                       
090900         ADD 1 TO HLP_DOCK_COUNT                                  
091000         SET HLP_DOCK_IDX TO HLP_DOCK_COUNT                       
091100         MOVE HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                   
091200             TO HLP_DOCK_TS(HLP_DOCK_IDX)                         
091300         MOVE HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC                 
091400             TO HLP_DOCK_MAG(HLP_DOCK_IDX)                        
091500         MOVE HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC                 
091600             TO HLP_DOCK_OPER(HLP_DOCK_IDX)                       
091700     END-IF.                                                      
091800*                                                                 
091900 7500-INSERT-ALARM-ID.                                            
092000     SET HLP_ALARM_IDX TO 1.                                      
092100     SEARCH HLP_ALARM_ENTRY                                       
092200         AT END                                                   
092300             PERFORM 7510-ADD-ALARM-ID-ENTRY                      
092400         WHEN HLP_ALARM_ID(HLP_ALARM_IDX) =                       
092500                 HLP_EVT_ALARM_ID OF HLP_EVWK_REC                 
092600             ADD 1 TO HLP_ALARM_OCCURS(HLP_ALARM_IDX)             
092700     END-SEARCH.                                                  
092800*                                                                 
092900 7510-ADD-ALARM-ID-ENTRY.                                         
093000     IF HLP_ALARM_ID_COUNT < 30                                   
093100         ADD 1 TO HLP_ALARM_ID_COUNT                              
093200         SET HLP_ALARM_IDX TO HLP_ALARM_ID_COUNT                  
093300         MOVE HLP_EVT_ALARM_ID OF HLP_EVWK_REC                    
093400             TO HLP_ALARM_ID(HLP_ALARM_IDX)                       
093500         MOVE 1 TO HLP_ALARM_OCCURS(HLP_ALARM_IDX)                
093600     END-IF.                                                      
093700*                                                                 
093800*   7610-BUILD-OPERATOR-LIST thru 7631 - build a comma-           
093900*   separated HLP_WS_JOINED list from a distinct-entity           
094000*   table, using a running POINTER so the growing list is         
094100*   never STRINGed back into itself.                              
094200 7610-BUILD-OPERATOR-LIST.                                        
094300     MOVE SPACES TO HLP_WS_JOINED.                                
094400     MOVE 1 TO HLP_WS_JOINED_LEN.                                 
094500     IF HLP_OPER_COUNT = 0                                        
094600         STRING "N/A" DELIMITED BY SIZE                           
094700             INTO HLP_WS_JOINED                                   
094800             WITH POINTER HLP_WS_JOINED_LEN                       
094900         END-STRING                                               
095000     ELSE                                                         
095100         PERFORM 7611-JOIN-ONE-OPERATOR                           
095200             VARYING HLP_SUB1 FROM 1 BY 1                         
095300             UNTIL HLP_SUB1 > HLP_OPER_COUNT                      
095400     END-IF.                                                      
095500*                                                                 
095600 7611-JOIN-ONE-OPERATOR.                                          
095700     IF HLP_SUB1 > 1                                              
095800         STRING ", " DELIMITED BY SIZE                            
095900             INTO HLP_WS_JOINED                                   
096000             WITH POINTER HLP_WS_JOINED_LEN                       
096100         END-STRING                                               
096200     END-IF.                                                      
096300     STRING HLP_OPER_ENTRY(HLP_SUB1) DELIMITED BY SPACE           
096400         INTO HLP_WS_JOINED                                       
096500         WITH POINTER HLP_WS_JOINED_LEN.                          
096600*                                                                 
096700 7620-BUILD-MAGAZINE-LIST.                                        
096800     MOVE SPACES TO HLP_WS_JOINED.                                
096900     MOVE 1 TO HLP_WS_JOINED_LEN.                                 
097000     IF HLP_MAG_COUNT = 0                                         
097100         STRING "N/A" DELIMITED BY SIZE                           
097200             INTO HLP_WS_JOINED                                   
097300             WITH POINTER HLP_WS_JOINED_LEN                       
097400         END-STRING                                               
097500     ELSE                                                         
097600         PERFORM 7621-JOIN-ONE-MAGAZINE                           
097700             VARYING HLP_SUB1 FROM 1 BY 1                         
097800             UNTIL HLP_SUB1 > HLP_MAG_COUNT                       
097900     END-IF.                                                      
098000*                                                                 
098100 7621-JOIN-ONE-MAGAZINE.                                          
098200     IF HLP_SUB1 > 1                                              
098300         STRING ", " DELIMITED BY SIZE                            
098400             INTO HLP_WS_JOINED                                   
098500             WITH POINTER HLP_WS_JOINED_LEN                       
098600         END-STRING                                               
098700     END-IF.                                                      
098800     STRING HLP_MAG_ENTRY(HLP_SUB1) DELIMITED BY SPACE            
098900         INTO HLP_WS_JOINED                                       
099000         WITH POINTER HLP_WS_JOINED_LEN.                          
099100*                                                                 
099200 7630-BUILD-LOT-LIST.                                             
099300     MOVE SPACES TO HLP_WS_JOINED.                                
099400     MOVE 1 TO HLP_WS_JOINED_LEN.                                 
099500     IF HLP_LOT_COUNT = 0                                         
099600         STRING "N/A" DELIMITED BY SIZE                           
099700             INTO HLP_WS_JOINED                                   
099800             WITH POINTER HLP_WS_JOINED_LEN                       
099900         END-STRING                                               
100000     ELSE                                                         
100100         PERFORM 7631-JOIN-ONE-LOT                                
100200             VARYING HLP_SUB1 FROM 1 BY 1                         
100300             UNTIL HLP_SUB1 > HLP_LOT_COUNT                       
100400     END-IF.                                                      
100500*                                                                 
100600 7631-JOIN-ONE-LOT.                                               
100700     IF HLP_SUB1 > 1                                              
100800         STRING ", " DELIMITED BY SIZE                            
100900             INTO HLP_WS_JOINED                                   
101000             WITH POINTER HLP_WS_JOINED_LEN                       
101100         END-STRING                                               
101200     END-IF.                                                      
101300     STRING HLP_LOT_ENTRY(HLP_SUB1) DELIMITED BY SPACE            
101400         INTO HLP_WS_JOINED                                       
101500         WITH POINTER HLP_WS_JOINED_LEN.                          
101600*                                                                 
101700*   7900-CALC-TOTAL-SECONDS - reduce HLP_TS_WORK (set by          
101800*   the caller) to an elapsed-seconds value in HLP_TS_            
101900*   TOTAL_SEC.  See the Y2K-0098 note against this area           
102000*   above.                                                        
102100 7900-CALC-TOTAL-SECONDS.                                         
102200     COMPUTE HLP_TS_DAY_NUM =                                     
102300         (HLP_TS_YYYY * 360) + (HLP_TS_MM * 30) + HLP_TS_DD.      
102400     COMPUTE HLP_TS_TOTAL_SEC =                                   
102500         (HLP_TS_DAY_NUM * 86400) + (HLP_TS_HH * 3600)            
102600         + (HLP_TS_MI * 60) + HLP_TS_SS                           
102700         + (HLP_TS_MMM / 1000).                                   
102800*                                                                 
102900*   7920-FIND-FIRST-NONBLANK - locate the first non-blank         
103000*   column of HLP_ED_WORK (a zero-suppressed numeric-edit         
103100*   field) so its value can be STRINGed into a sentence           
103200*   without the leading blanks HLP001/2/3 do not have to          
103300*   worry about.                                                  
103400 7920-FIND-FIRST-NONBLANK.                                        
103500     MOVE 1 TO HLP_ED_START.                                      
103600     PERFORM 7921-SCAN-STEP                                       
103700         VARYING HLP_ED_START FROM 1 BY 1                         
103800         UNTIL HLP_ED_START > 10                                  
103900         OR HLP_ED_WORK(HLP_ED_START:1) NOT = SPACE.              
104000*                                                                 
104100 7921-SCAN-STEP.                                                  
104200     CONTINUE.                                                    
104300*                                                                 
104400*   7950/7960 - common SUMRPT line-write and status check,        
104500*   factored out of the many Section 1-5 print paragraphs         
104600*   above.                                                        
104700 7950-WRITE-SUMRPT-LINE.                                          
104800     MOVE HLP_PR_LINE TO HLP_SUMRPT_LINE.                         
104900     WRITE HLP_SUMRPT_REC.                                        
105000     PERFORM 7960-CHECK-SUMRPT-STATUS.                            
105100     ADD 1 TO HLP_WS_LINES_WRITTEN.                               
105200*                                                                 
105300 7960-CHECK-SUMRPT-STATUS.                                        
105400     IF NOT HLP_SUMRPT_FS_OK                                      
105500         DISPLAY "WRITE SUMRPT NG STATUS=" HLP_SUMRPT_FS          
105600         GO TO 9900-EXIT                                          
105700     END-IF.                                                      
105800*                                                                 
105900*   8000-FINALISATION - close files, report counts.               
106000 8000-FINALISATION.                                               
106100     CLOSE EVENTWK SUMRPT.                                        
106200     DISPLAY "HLP004 EVENTS READ    = " HLP_EVENT_COUNT.          
106300     DISPLAY "HLP004 ANOMALIES FOUND= " HLP_ANOMALY_COUNT.        
106400     DISPLAY "HLP004 ALARMSET COUNT = " HLP_ALARM_SET_COUNT.      
106500     DISPLAY "HLP004 PANEL COUNT    = " HLP_PANEL_COUNT.          
106600     DISPLAY "HLP004 ALARM IDS SEEN = " HLP_ALARM_ID_COUNT.       
106700     DISPLAY "HLP004 SUMRPT LINES   = " HLP_WS_LINES_WRITTEN.     
106800*                                                                 
106900*   9900-EXIT - single exit point for the program.                
107000 9900-EXIT.                                                       
107100     STOP RUN.                                                    

000100IDENTIFICATION DIVISION.                                          
000200*                                                                 
000300******************************************************************
000400*                                                                 
000500*   Program ID   : HLP001                                         
000600*   Program Name : Loadport Log Parser / Event Describer          
000700*   Summary      : Reads the Hirata loadport SECS/GEM log named   
000800*                  by LOGIN sequentially, recognises message      
000900*                  header lines, accumulates SECS-II data         
001000*                  blocks, extracts one structured event per      
001100*                  meaningful message (host commands,             
001200*                  collection events, alarms), builds a plain-    
001300*                  English description from the CEID / RCMD /     
001400*                  message-name / port-state knowledge base and   
001500*                  writes the event to EVENTWK in log order.      
001600*                                                                 
001700*   FILES USED   : LOGIN     (Input)                              
001800*                  EVENTWK   (Output)                             
001900*                                                                 
002000******************************************************************
002100*                                                                 
002200 PROGRAM-ID.       HLP001.                                        
002300 AUTHOR.           J R WALES.                                     
002400 INSTALLATION.     HIRATA CORP - FAB AUTOMATION SYSTEMS GROUP.    
002500 DATE-WRITTEN.     11-03-93.                                      
002600 DATE-COMPILED.                                                   
002700 SECURITY.         UNCLASSIFIED - INTERNAL FAB USE ONLY.          
002800*                                                                 
002900******************************************************************
003000*    C H A N G E   L O G                                          
003100******************************************************************
003200*  11-03-93  JRW  SCR-93-118  Original program - phase 1 parse of 
003300*                             the loadport SECS/GEM trace log.    
003400*  02-06-93  JRW  SCR-93-141  Added S2F49 host-command parameter  
003500*                             capture (LOTID/MAGAZINEID/etc).     
003600*  22-09-93  JRW  SCR-93-203  Added CEID 120 (IDRead) slot and    
003700*                             result-code extraction.             
003800*  14-02-94  RTW  SCR-94-017  Corrected ALID capture to require   
003900*                             a U2 item per equipment spec addm.  
004000*  30-08-94  RTW  SCR-94-088  Widened HLP_WS_MESSAGE_PART, some   
004100*                             traces exceeded 100 bytes.          
004200*  19-01-95  JRW  SCR-95-004  Added port-state lookup for CEID    
004300*                             141 description text.               
004400*  03-07-96  MCK  SCR-96-129  Added tagged OPERATORID/MAGAZINEID  
004500*                             capture for CEIDs outside 181.      
004600*  21-11-97  MCK  SCR-97-201  Block-line table raised 20 to 30    
004700*                             entries, long mapping reports.      
004800*  09-04-98  MCK  SCR-98-055  Alarm clear/set indicator byte      
004900*                             added to event record for HLP004.   
005000*  26-10-98  DLP  Y2K-0098    Year-2000 date-field review - log   
005100*                             timestamps are already CCYY/MM/DD   
005200*                             as logged by the equipment; no      
005300*                             change required, entry logged for   
005400*                             audit per corporate Y2K standard.   
005500*  15-03-99  DLP  Y2K-0142    Confirmed EVT_TIMESTAMP comparisons 
005600*                             are lexical, CCYY-safe; regression  
005700*                             run against 1999/2000 boundary log. 
005800*  07-08-00  DLP  SCR-00-063  Fixed read-ahead losing a header    
005900*                             line when a block was immediately   
006000*                             followed by EOF.                    
006100*  12-05-02  RTW  SCR-02-091  Added HLP_RCMD_TABLE entry for      
006200*                             CHECKSLOT command.                  
006300*  08-11-04  TJH  SCR-04-176  Added a stand-alone EVENTWK         
006400*                             line-output counter, checked at     
006500*                             finalisation, and converted the     
006600*                             log-read loop to a PERFORM...       
006700*                             THRU...-EXIT range per current      
006800*                             shop coding standard.               
006900*  08-11-04  TJH  SCR-04-179  CEID 181 and alarm-event            
007000*                             descriptions were missing the       
007100*                             quote marks around the magazine,    
007200*                             operator and alarm IDs called for   
007300*                             by the fab automation report        
007400*                             standard - restored in 5420 and     
007500*                             5430.                               
007600******************************************************************
007700*                                                                 
007800                                                                  
007900ENVIRONMENT DIVISION.                                             
008000* DATE-WRITTEN. 11-03-93                                          
008100* AUTHOR. JRW                                                     
008200 CONFIGURATION SECTION.                                           
008300     SOURCE-COMPUTER. VAX-8650.                                   
008400     OBJECT-COMPUTER. VAX-8650.                                   
008500     SPECIAL-NAMES.                                               
008600         C01 IS TOP-OF-FORM                                       
008700         CLASS HLP_DIGIT_CLASS IS "0" THRU "9"                    
008800         UPSI-0 ON STATUS IS HLP_RERUN_SW.                        
008900                                                                  
009000 INPUT-OUTPUT SECTION.                                            
009100 FILE-CONTROL.                                                    
009200     SELECT LOGIN     ASSIGN TO "LOGIN"                           
009300         ORGANIZATION IS LINE SEQUENTIAL                          
009400         ACCESS MODE  IS SEQUENTIAL                               
009500         FILE STATUS  IS HLP_LOGIN_FS.                            
009600     SELECT EVENTWK   ASSIGN TO "EVENTWK"                         
009700         ORGANIZATION IS LINE SEQUENTIAL                          
009800         ACCESS MODE  IS SEQUENTIAL                               
009900         FILE STATUS  IS HLP_EVWK_FS.                             
010000                                                                  
010100DATA DIVISION.                                                    
010200 FILE SECTION.                                                    
010300*                                                                 
010400*  LOGIN - raw SECS/GEM communication trace, one physical line    
010500*  per FD record, as written by the loadport equipment logger.    
010600*                                                                 
010700 FD  LOGIN                                                        
010800     LABEL RECORDS ARE STANDARD.                                  
010900 01  HLP_LOGIN_REC.                                               
011000     05  HLP_LOGIN_TEXT                     PIC X(255).           
011100     05  FILLER                             PIC X(01).            
011200*                                                                 
011300*  EVENTWK - the parsed-event work file handed to HLP002,         
011400*  HLP003 and HLP004; one HLP_EVENT_REC occurrence per event,     
011500*  in the order the events were logged.                           
011600*                                                                 
011700 FD  EVENTWK                                                      
011800     LABEL RECORDS ARE STANDARD.                                  
011900 01  HLP_EVWK_REC.                                                
012000     COPY "HLPLOG-CPY-EVTREC.CPY"                                 
012100         REPLACING HLP_EVENT_REC BY HLP_EVWK_REC.                 
012200                                                                  
012300 WORKING-STORAGE SECTION.                                         
012400*                                                                 
012500*  Stand-alone EVENTWK line-output counter - not part of any      
012600*  01-level group, checked at 8000-FINALISATION against the       
012700*  LOGIN line count when a run looks short.                       
012800*                                                                 
012900 77  HLP_WS_LINES_WRITTEN            PIC S9(09) COMP VALUE 0.     
013000*                                                                 
013100*  File status and control switches                               
013200*                                                                 
013300 01  HLP_FILE_STATUSES.                                           
013400     05  HLP_LOGIN_FS                       PIC X(02).            
013500         88  HLP_LOGIN_FS_OK                 VALUE "00".          
013600         88  HLP_LOGIN_FS_EOF                VALUE "10".          
013700     05  HLP_EVWK_FS                        PIC X(02).            
013800         88  HLP_EVWK_FS_OK                  VALUE "00".          
013900     05  FILLER                             PIC X(04).            
014000*                                                                 
014100 01  HLP_CONTROL_SWITCHES.                                        
014200     05  HLP_LOGIN_EOF_SW                   PIC X.                
014300         88  HLP_LOGIN_EOF                   VALUE "Y".           
014400         88  HLP_LOGIN_NOT_EOF               VALUE "N".           
014500     05  HLP_READ_CONTROL_SW                PIC X.                
014600         88  HLP_SKIP_READ                   VALUE "Y".           
014700         88  HLP_DO_READ                     VALUE "N".           
014800     05  HLP_HEADER_OK_SW                   PIC X.                
014900         88  HLP_HEADER_OK                   VALUE "Y".           
015000         88  HLP_HEADER_NOT_OK               VALUE "N".           
015100     05  HLP_CEID_FOUND_SW                  PIC X.                
015200         88  HLP_CEID_FOUND                  VALUE "Y".           
015300         88  HLP_CEID_NOT_FOUND              VALUE "N".           
015400     05  HLP_RCMD_FOUND_SW                  PIC X.                
015500         88  HLP_RCMD_FOUND                  VALUE "Y".           
015600         88  HLP_RCMD_NOT_FOUND              VALUE "N".           
015700     05  HLP_RERUN_SW                       PIC X.                
015800     05  FILLER                             PIC X(06).            
015900*                                                                 
016000 01  HLP_COUNTERS.                                                
016100     05  HLP_LINE_COUNT                     PIC S9(09) COMP.      
016200     05  HLP_EVENT_COUNT                    PIC S9(09) COMP.      
016300     05  HLP_BLOCK_LINE_COUNT               PIC S9(04) COMP.      
016400     05  HLP_TOKEN_COUNT                    PIC S9(04) COMP.      
016500     05  HLP_SUB1                           PIC S9(04) COMP.      
016600     05  HLP_SUB2                           PIC S9(04) COMP.      
016700     05  FILLER                             PIC X(08).            
016800*                                                                 
016900 01  HLP_LOGIN_RECORD_AREA.                                       
017000     05  HLP_CURR_REC                       PIC X(255).           
017100     05  FILLER                             PIC X(04).            
017200*                                                                 
017300 01  HLP_HEADER_FIELDS.                                           
017400     05  HLP_WS_LOG_DATE                    PIC X(10).            
017500     05  HLP_WS_LOG_DATE_R REDEFINES                              
017600         HLP_WS_LOG_DATE.                                         
017700         10  HLP_WS_LOG_CENTURY             PIC 99.               
017800         10  HLP_WS_LOG_YEAR                PIC 99.               
017900         10  FILLER                         PIC X(01).            
018000         10  HLP_WS_LOG_MONTH               PIC 99.               
018100         10  FILLER                         PIC X(01).            
018200         10  HLP_WS_LOG_DAY                 PIC 99.               
018300     05  HLP_WS_LOG_TIME                    PIC X(12).            
018400     05  HLP_WS_LOG_TYPE                    PIC X(20).            
018500     05  HLP_WS_MESSAGE_PART                PIC X(160).           
018600     05  HLP_WS_TIMESTAMP                   PIC X(23).            
018700     05  HLP_WS_DIRECTION                   PIC X(17).            
018800     05  HLP_WS_MSG_NAME                    PIC X(08).            
018900     05  HLP_WS_BRACKET_LEN                 PIC S9(04) COMP.      
019000     05  HLP_WS_TAIL_START                  PIC S9(04) COMP.      
019100     05  FILLER                             PIC X(06).            
019200*                                                                 
019300 01  HLP_BLOCK_BUFFER.                                            
019400     05  HLP_BLOCK_LINE OCCURS 30 TIMES                           
019500             INDEXED BY HLP_BLK_IDX          PIC X(120).          
019600     05  FILLER                             PIC X(04).            
019700*                                                                 
019800 01  HLP_TOKEN_TABLE.                                             
019900     05  HLP_TOKEN_ENTRY OCCURS 40 TIMES                          
020000             INDEXED BY HLP_TOK_IDX.                              
020100         10  HLP_TOKEN_TYPE                  PIC X(01).           
020200         10  HLP_TOKEN_UWIDTH                PIC X(01).           
020300         10  HLP_TOKEN_NUM                   PIC S9(09) COMP.     
020400         10  HLP_TOKEN_TEXT                  PIC X(32).           
020500     05  FILLER                             PIC X(04).            
020600*                                                                 
020700 01  HLP_WORK_AREAS.                                              
020800     05  HLP_WS_LINE                        PIC X(120).           
020900     05  HLP_WS_POS                         PIC S9(04) COMP.      
021000     05  HLP_WS_POS2                        PIC S9(04) COMP.      
021100     05  HLP_WS_START                       PIC S9(04) COMP.      
021200     05  HLP_WS_JUNK                        PIC X(120).           
021300     05  HLP_WS_JUNK2                       PIC X(120).           
021400     05  HLP_APOSTROPHE                     PIC X VALUE "'".      
021500     05  FILLER                             PIC X(08).            
021600*                                                                 
021700 01  HLP_CEID_WORK.                                               
021800     05  HLP_WS_CEID                        PIC 9(04).            
021900     05  HLP_WS_CEID_X REDEFINES HLP_WS_CEID PIC X(04).           
022000     05  HLP_WS_ALARM_ID                    PIC 9(04).            
022100     05  HLP_WS_ALARM_ID_X REDEFINES HLP_WS_ALARM_ID              
022200            PIC X(04).                                            
022300     05  HLP_WS_RCMD                        PIC X(20).            
022400     05  HLP_WS_PORT_ID                     PIC X(03).            
022500     05  HLP_WS_PORT_STATE                  PIC X(03).            
022600     05  HLP_WS_MAGAZINE_ID                 PIC X(16).            
022700     05  HLP_WS_OPERATOR_ID                 PIC X(12).            
022800     05  HLP_WS_LOT_ID                      PIC X(16).            
022900     05  HLP_WS_PANEL_ID                    PIC X(16).            
023000     05  HLP_WS_SLOT_INFO                   PIC X(12).            
023100     05  HLP_WS_ORIENTATION                 PIC X(08).            
023200     05  HLP_WS_RESULT                      PIC X(12).            
023300     05  HLP_WS_CEID_CTX                    PIC X(28).            
023400     05  FILLER                             PIC X(08).            
023500*                                                                 
023600 01  HLP_LITERALS.                                                
023700     05  HLP_SYSTEM_LIT                     PIC X(17)             
023800             VALUE "System".                                      
023900     05  HLP_SEND_DIR_LIT                   PIC X(17)             
024000             VALUE "Equipment to Host".                           
024100     05  HLP_RECV_DIR_LIT                   PIC X(17)             
024200             VALUE "Host to Equipment".                           
024300     05  FILLER                             PIC X(06).            
024400*                                                                 
024500 01  HLP_DESC_BUILD_AREA.                                         
024600     05  HLP_WS_DESC                        PIC X(120).           
024700     05  HLP_WS_SIMPLE_DESC                 PIC X(40).            
024800     05  FILLER                             PIC X(08).            
024900*                                                                 
025000 COPY "HLPLOG-CPY-KBASE.CPY".                                     
025100                                                                  
025200 PROCEDURE DIVISION.                                              
025300 MAIN-PARA.                                                       
025400     PERFORM 1000-INITIALISATION.                                 
025500                                                                  
025600     PERFORM 2000-READ-LOG-RECORD THRU 2000-EXIT.                 
025700     PERFORM 2100-EDIT-ONE-RECORD                                 
025800             UNTIL HLP_LOGIN_EOF.                                 
025900                                                                  
026000     PERFORM 8000-FINALISATION.                                   
026100                                                                  
026200     GO TO 9900-EXIT.                                             
026300*                                                                 
026400 1000-INITIALISATION.                                             
026500     MOVE ZERO       TO HLP_LINE_COUNT                            
026600                        HLP_EVENT_COUNT.                          
026700     SET  HLP_LOGIN_NOT_EOF  TO TRUE.                             
026800     SET  HLP_DO_READ        TO TRUE.                             
026900     MOVE SPACE      TO HLP_RERUN_SW.                             
027000                                                                  
027100     OPEN INPUT  LOGIN.                                           
027200     IF NOT HLP_LOGIN_FS_OK                                       
027300         DISPLAY "OPEN LOGIN NG STATUS=" HLP_LOGIN_FS             
027400         GO TO 9900-EXIT                                          
027500     END-IF.                                                      
027600                                                                  
027700     OPEN OUTPUT EVENTWK.                                         
027800     IF NOT HLP_EVWK_FS_OK                                        
027900         DISPLAY "OPEN EVENTWK NG STATUS=" HLP_EVWK_FS            
028000         GO TO 9900-EXIT                                          
028100     END-IF.                                                      
028200                                                                  
028300     PERFORM 7000-INITIALISE-KB-TABLES.                           
028400*                                                                 
028500 2000-READ-LOG-RECORD.                                            
028600     READ LOGIN INTO HLP_CURR_REC                                 
028700         AT END                                                   
028800             SET HLP_LOGIN_EOF TO TRUE                            
028900             GO TO 2000-EXIT                                      
029000     END-READ.                                                    
029100     IF NOT HLP_LOGIN_FS_OK                                       
029200         DISPLAY "READ LOGIN NG STATUS=" HLP_LOGIN_FS             
029300         GO TO 9900-EXIT                                          
029400     END-IF.                                                      
029500     ADD 1 TO HLP_LINE_COUNT.                                     
029600 2000-EXIT.                                                       
029700     EXIT.                                                        
029800*                                                                 
029900 2100-EDIT-ONE-RECORD.                                            
030000     SET  HLP_DO_READ TO TRUE.                                    
030100     PERFORM 3000-TEST-HEADER-PATTERN.                            
030200     IF HLP_HEADER_OK                                             
030300         PERFORM 3100-EDIT-HEADER-FIELDS                          
030400         PERFORM 3200-DERIVE-DIRECTION                            
030500         PERFORM 3300-EXTRACT-MSG-NAME                            
030600         PERFORM 6000-INIT-EVENT-FIELDS                           
030700         IF HLP_WS_DIRECTION NOT = HLP_SYSTEM_LIT                 
030800             PERFORM 2000-READ-LOG-RECORD THRU 2000-EXIT          
030900             IF NOT HLP_LOGIN_EOF                                 
031000                 IF HLP_CURR_REC(1:1) = "<"                       
031100                     PERFORM 3500-ACCUMULATE-DATA-BLOCK           
031200                     PERFORM 4000-CLASSIFY-EVENT                  
031300                     PERFORM 2000-READ-LOG-RECORD THRU 2000-EXIT  
031400                 ELSE                                             
031500                     SET HLP_SKIP_READ TO TRUE                    
031600                 END-IF                                           
031700             END-IF                                               
031800         END-IF                                                   
031900         PERFORM 5000-BUILD-EVENT-DESCRIPTION                     
032000         PERFORM 6500-WRITE-EVENT-RECORD                          
032100     END-IF.                                                      
032200     IF HLP_DO_READ                                               
032300         PERFORM 2000-READ-LOG-RECORD THRU 2000-EXIT              
032400     ELSE                                                         
032500         SET HLP_DO_READ TO TRUE                                  
032600     END-IF.                                                      
032700*                                                                 
032800 3000-TEST-HEADER-PATTERN.                                        
032900     SET HLP_HEADER_NOT_OK TO TRUE.                               
033000     IF HLP_CURR_REC(1:4)   IS NUMERIC                            
033100        AND HLP_CURR_REC(5:1)   = "/"                             
033200        AND HLP_CURR_REC(6:2)   IS NUMERIC                        
033300        AND HLP_CURR_REC(8:1)   = "/"                             
033400        AND HLP_CURR_REC(9:2)   IS NUMERIC                        
033500        AND HLP_CURR_REC(11:1)  = SPACE                           
033600        AND HLP_CURR_REC(12:2)  IS NUMERIC                        
033700        AND HLP_CURR_REC(14:1)  = ":"                             
033800        AND HLP_CURR_REC(15:2)  IS NUMERIC                        
033900        AND HLP_CURR_REC(17:1)  = ":"                             
034000        AND HLP_CURR_REC(18:2)  IS NUMERIC                        
034100        AND HLP_CURR_REC(20:1)  = "."                             
034200        AND HLP_CURR_REC(21:3)  IS NUMERIC                        
034300        AND HLP_CURR_REC(24:1)  = ","                             
034400        AND HLP_CURR_REC(25:1)  = "["                             
034500         SET HLP_HEADER_OK TO TRUE                                
034600     END-IF.                                                      
034700*                                                                 
034800 3100-EDIT-HEADER-FIELDS.                                         
034900     MOVE HLP_CURR_REC(1:10)  TO HLP_WS_LOG_DATE.                 
035000*                                                                 
035100*    Y2K-0098 - defensive century sanity check; the equipment     
035200*    has always logged CCYY, this simply flags the day the        
035300*    convention ever changes underneath us.                       
035400    IF HLP_WS_LOG_CENTURY < 19                                    
035500        DISPLAY "WARNING - LOG DATE CENTURY LOOKS SUSPECT "       
035600            HLP_WS_LOG_DATE                                       
035700    END-IF.                                                       
035800     MOVE HLP_CURR_REC(12:12) TO HLP_WS_LOG_TIME.                 
035900     STRING HLP_WS_LOG_DATE  DELIMITED BY SIZE                    
036000            " "              DELIMITED BY SIZE                    
036100            HLP_WS_LOG_TIME  DELIMITED BY SIZE                    
036200         INTO HLP_WS_TIMESTAMP.                                   
036300*                                                                 
036400     MOVE ZERO TO HLP_WS_POS.                                     
036500     INSPECT HLP_CURR_REC(26:230) TALLYING HLP_WS_POS             
036600         FOR CHARACTERS BEFORE INITIAL "]".                       
036700     COMPUTE HLP_WS_BRACKET_LEN = HLP_WS_POS.                     
036800     MOVE SPACES TO HLP_WS_LOG_TYPE.                              
036900     IF HLP_WS_BRACKET_LEN > 0                                    
037000         MOVE HLP_CURR_REC(26:HLP_WS_BRACKET_LEN)                 
037100             TO HLP_WS_LOG_TYPE                                   
037200     END-IF.                                                      
037300*                                                                 
037400     COMPUTE HLP_WS_TAIL_START =                                  
037500             26 + HLP_WS_BRACKET_LEN + 2.                         
037600     MOVE SPACES TO HLP_WS_MESSAGE_PART.                          
037700     IF HLP_WS_TAIL_START < 255                                   
037800         MOVE HLP_CURR_REC(HLP_WS_TAIL_START:)                    
037900             TO HLP_WS_MESSAGE_PART                               
038000     END-IF.                                                      
038100*                                                                 
038200 3200-DERIVE-DIRECTION.                                           
038300     MOVE ZERO TO HLP_WS_POS.                                     
038400     INSPECT HLP_WS_LOG_TYPE TALLYING HLP_WS_POS                  
038500         FOR CHARACTERS BEFORE INITIAL "Core:Send".               
038600     IF HLP_WS_POS < LENGTH OF HLP_WS_LOG_TYPE                    
038700         MOVE HLP_SEND_DIR_LIT TO HLP_WS_DIRECTION                
038800     ELSE                                                         
038900         MOVE ZERO TO HLP_WS_POS                                  
039000         INSPECT HLP_WS_LOG_TYPE TALLYING HLP_WS_POS              
039100             FOR CHARACTERS BEFORE INITIAL "Core:Receive"         
039200         IF HLP_WS_POS < LENGTH OF HLP_WS_LOG_TYPE                
039300             MOVE HLP_RECV_DIR_LIT TO HLP_WS_DIRECTION            
039400         ELSE                                                     
039500             MOVE HLP_SYSTEM_LIT   TO HLP_WS_DIRECTION            
039600         END-IF                                                   
039700     END-IF.                                                      
039800*                                                                 
039900 3300-EXTRACT-MSG-NAME.                                           
040000     MOVE SPACES TO HLP_WS_MSG_NAME.                              
040100     MOVE ZERO   TO HLP_WS_POS.                                   
040200     INSPECT HLP_WS_MESSAGE_PART TALLYING HLP_WS_POS              
040300         FOR CHARACTERS BEFORE INITIAL "MessageName=".            
040400     IF HLP_WS_POS < LENGTH OF HLP_WS_MESSAGE_PART                
040500         COMPUTE HLP_WS_START = HLP_WS_POS + 13                   
040600         UNSTRING HLP_WS_MESSAGE_PART(HLP_WS_START:)              
040700             DELIMITED BY ","                                     
040800             INTO HLP_WS_MSG_NAME                                 
040900         END-UNSTRING                                             
041000     ELSE                                                         
041100         MOVE ZERO TO HLP_WS_POS                                  
041200         INSPECT HLP_WS_MESSAGE_PART TALLYING HLP_WS_POS          
041300             FOR CHARACTERS BEFORE INITIAL "Message="             
041400         IF HLP_WS_POS < LENGTH OF HLP_WS_MESSAGE_PART            
041500             COMPUTE HLP_WS_START = HLP_WS_POS + 9                
041600             UNSTRING HLP_WS_MESSAGE_PART(HLP_WS_START:)          
041700                 DELIMITED BY HLP_APOSTROPHE                      
041800                 INTO HLP_WS_JUNK, HLP_WS_MSG_NAME                
041900             END-UNSTRING                                         
042000         END-IF                                                   
042100     END-IF.                                                      
042200*                                                                 
042300 3500-ACCUMULATE-DATA-BLOCK.                                      
042400     MOVE ZERO TO HLP_BLOCK_LINE_COUNT.                           
042500     PERFORM 3510-STORE-BLOCK-LINE                                
042600         UNTIL HLP_CURR_REC(1:1) = "." OR HLP_LOGIN_EOF.          
042700*                                                                 
042800 3510-STORE-BLOCK-LINE.                                           
042900     IF HLP_CURR_REC(1:1) NOT = "."                               
043000         IF HLP_BLOCK_LINE_COUNT < 30                             
043100             ADD 1 TO HLP_BLOCK_LINE_COUNT                        
043200             MOVE HLP_CURR_REC                                    
043300                 TO HLP_BLOCK_LINE(HLP_BLOCK_LINE_COUNT)          
043400         END-IF                                                   
043500         PERFORM 2000-READ-LOG-RECORD THRU 2000-EXIT              
043600     END-IF.                                                      
043700*                                                                 
043800 4000-CLASSIFY-EVENT.                                             
043900     PERFORM 4010-TOKENIZE-BLOCK                                  
044000         VARYING HLP_SUB1 FROM 1 BY 1                             
044100         UNTIL HLP_SUB1 > HLP_BLOCK_LINE_COUNT.                   
044200     PERFORM 4050-FIND-CEID-TOKEN.                                
044300     IF HLP_CEID_FOUND                                            
044400         PERFORM 4100-EDIT-CEID-EVENT                             
044500     ELSE                                                         
044600         PERFORM 4700-FIND-RCMD-TOKEN                             
044700         IF HLP_RCMD_FOUND                                        
044800             PERFORM 4750-EDIT-RCMD-PARAMS                        
044900         END-IF                                                   
045000     END-IF.                                                      
045100*                                                                 
045200 4010-TOKENIZE-BLOCK.                                             
045300     MOVE HLP_BLOCK_LINE(HLP_SUB1) TO HLP_WS_LINE.                
045400     MOVE ZERO TO HLP_WS_POS.                                     
045500     INSPECT HLP_WS_LINE TALLYING HLP_WS_POS                      
045600         FOR CHARACTERS BEFORE INITIAL "<".                       
045700     IF HLP_WS_POS < LENGTH OF HLP_WS_LINE                        
045800         COMPUTE HLP_WS_START = HLP_WS_POS + 2                    
045900         EVALUATE HLP_WS_LINE(HLP_WS_POS + 1:1)                   
046000             WHEN "U"                                             
046100                 PERFORM 4020-TOKENIZE-U-ITEM                     
046200             WHEN "A"                                             
046300                 PERFORM 4030-TOKENIZE-A-ITEM                     
046400             WHEN OTHER                                           
046500                 CONTINUE                                         
046600         END-EVALUATE                                             
046700     END-IF.                                                      
046800*                                                                 
046900 4020-TOKENIZE-U-ITEM.                                            
047000     IF HLP_TOKEN_COUNT < 40                                      
047100         ADD 1 TO HLP_TOKEN_COUNT                                 
047200         MOVE "U" TO HLP_TOKEN_TYPE(HLP_TOKEN_COUNT)              
047300         MOVE HLP_WS_LINE(HLP_WS_START:1)                         
047400             TO HLP_TOKEN_UWIDTH(HLP_TOKEN_COUNT)                 
047500         MOVE ZERO TO HLP_WS_POS2                                 
047600         INSPECT HLP_WS_LINE TALLYING HLP_WS_POS2                 
047700             FOR CHARACTERS BEFORE INITIAL ">"                    
047800         PERFORM 4025-LAST-NUMERIC-FIELD                          
047900         MOVE HLP_WS_JUNK TO HLP_TOKEN_NUM(HLP_TOKEN_COUNT)       
048000     END-IF.                                                      
048100*                                                                 
048200 4025-LAST-NUMERIC-FIELD.                                         
048300*      Classic reverse scan for the last blank-delimited field    
048400*      of the item body - the numeric value always trails any     
048500*      "[k]" occurrence count the equipment chooses to log.       
048600     MOVE ZERO TO HLP_WS_JUNK (NUMERIC).                          
048700     MOVE ZERO TO HLP_SUB2.                                       
048800     PERFORM 4026-BACKSCAN-STEP                                   
048900         VARYING HLP_SUB2 FROM HLP_WS_POS2 BY -1                  
049000         UNTIL HLP_SUB2 < 1                                       
049100         OR HLP_WS_LINE(HLP_SUB2:1) = SPACE.                      
049200     IF HLP_SUB2 < HLP_WS_POS2                                    
049300         MOVE HLP_WS_LINE(HLP_SUB2 + 1:                           
049400                 HLP_WS_POS2 - HLP_SUB2)                          
049500             TO HLP_WS_JUNK                                       
049600     END-IF.                                                      
049700*                                                                 
049800 4026-BACKSCAN-STEP.                                              
049900     CONTINUE.                                                    
050000*                                                                 
050100 4030-TOKENIZE-A-ITEM.                                            
050200     IF HLP_TOKEN_COUNT < 40                                      
050300         ADD 1 TO HLP_TOKEN_COUNT                                 
050400         MOVE "A" TO HLP_TOKEN_TYPE(HLP_TOKEN_COUNT)              
050500         UNSTRING HLP_WS_LINE DELIMITED BY HLP_APOSTROPHE         
050600             INTO HLP_WS_JUNK,                                    
050700                  HLP_TOKEN_TEXT(HLP_TOKEN_COUNT),                
050800                  HLP_WS_JUNK2                                    
050900         END-UNSTRING                                             
051000     END-IF.                                                      
051100*                                                                 
051200 4050-FIND-CEID-TOKEN.                                            
051300     SET HLP_CEID_NOT_FOUND TO TRUE.                              
051400     MOVE ZERO TO HLP_WS_CEID.                                    
051500     PERFORM 4055-TEST-ONE-CEID-TOKEN                             
051600         VARYING HLP_SUB1 FROM 1 BY 1                             
051700         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT                         
051800         OR HLP_CEID_FOUND.                                       
051900*                                                                 
052000 4055-TEST-ONE-CEID-TOKEN.                                        
052100     IF HLP_TOKEN_TYPE(HLP_SUB1) = "U"                            
052200         MOVE HLP_TOKEN_NUM(HLP_SUB1) TO HLP_WS_CEID              
052300         PERFORM 7100-LOOKUP-CEID                                 
052400         IF HLP_KB_FOUND                                          
052500             SET HLP_CEID_FOUND TO TRUE                           
052600         END-IF                                                   
052700     END-IF.                                                      
052800*                                                                 
052900 4100-EDIT-CEID-EVENT.                                            
053000     MOVE HLP_WS_CEID TO HLP_EVT_CEID OF HLP_EVWK_REC.            
053100     EVALUATE HLP_WS_CEID                                         
053200         WHEN 101                                                 
053300             SET HLP_EVT_IS_ALARM_CLEAR OF HLP_EVWK_REC TO TRUE   
053400             PERFORM 4150-FIND-ALARM-ID                           
053500         WHEN 102                                                 
053600             SET HLP_EVT_IS_ALARM_SET OF HLP_EVWK_REC TO TRUE     
053700             PERFORM 4150-FIND-ALARM-ID                           
053800         WHEN 141                                                 
053900             PERFORM 4300-EDIT-CEID-141                           
054000         WHEN 120                                                 
054100             PERFORM 4400-EDIT-CEID-120                           
054200         WHEN 181                                                 
054300             PERFORM 4500-EDIT-CEID-181                           
054400         WHEN OTHER                                               
054500             PERFORM 4600-EDIT-OTHER-CEID                         
054600     END-EVALUATE.                                                
054700*                                                                 
054800 4150-FIND-ALARM-ID.                                              
054900     MOVE ZERO TO HLP_WS_ALARM_ID.                                
055000     PERFORM 4155-TEST-ONE-ALARM-TOKEN                            
055100         VARYING HLP_SUB1 FROM 1 BY 1                             
055200         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT                         
055300         OR HLP_WS_ALARM_ID NOT = ZERO.                           
055400     MOVE HLP_WS_ALARM_ID TO HLP_EVT_ALARM_ID OF HLP_EVWK_REC.    
055500*                                                                 
055600 4155-TEST-ONE-ALARM-TOKEN.                                       
055700     IF HLP_TOKEN_TYPE(HLP_SUB1) = "U"                            
055800        AND HLP_TOKEN_UWIDTH(HLP_SUB1) = "2"                      
055900         MOVE HLP_TOKEN_NUM(HLP_SUB1) TO HLP_WS_ALARM_ID          
056000     END-IF.                                                      
056100*                                                                 
056200 4300-EDIT-CEID-141.                                              
056300*      PortID is the first U1 item; PortState the first ASCII     
056400*      item among MIC/MPC/MOR/MIR.                                
056500     MOVE SPACES TO HLP_WS_PORT_ID  HLP_WS_PORT_STATE.            
056600     PERFORM 4310-SCAN-141-TOKENS                                 
056700         VARYING HLP_SUB1 FROM 1 BY 1                             
056800         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT.                        
056900     MOVE HLP_WS_PORT_ID                                          
057000         TO HLP_EVT_PORT_ID OF HLP_EVWK_REC.                      
057100     MOVE HLP_WS_PORT_STATE                                       
057200         TO HLP_EVT_PORT_STATE OF HLP_EVWK_REC.                   
057300*                                                                 
057400 4310-SCAN-141-TOKENS.                                            
057500     IF HLP_TOKEN_TYPE(HLP_SUB1) = "U"                            
057600        AND HLP_TOKEN_UWIDTH(HLP_SUB1) = "1"                      
057700        AND HLP_WS_PORT_ID = SPACES                               
057800         MOVE HLP_TOKEN_NUM(HLP_SUB1) TO HLP_WS_PORT_ID           
057900     END-IF.                                                      
058000     IF HLP_TOKEN_TYPE(HLP_SUB1) = "A"                            
058100        AND HLP_WS_PORT_STATE = SPACES                            
058200         IF HLP_TOKEN_TEXT(HLP_SUB1) = "MIC" OR "MPC"             
058300                                     OR "MOR" OR "MIR"            
058400             MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:3)                   
058500                 TO HLP_WS_PORT_STATE                             
058600         END-IF                                                   
058700     END-IF.                                                      
058800*                                                                 
058900 4400-EDIT-CEID-120.                                              
059000*      ASCII items in order: (0) reserved (1) LotID (2) PanelID   
059100*      (3) Orientation (4) result code (5) slot number.           
059200     MOVE ZERO TO HLP_SUB2.                                       
059300     MOVE SPACES TO HLP_WS_LOT_ID HLP_WS_PANEL_ID                 
059400                    HLP_WS_ORIENTATION HLP_WS_RESULT              
059500                    HLP_WS_SLOT_INFO.                             
059600     PERFORM 4410-SCAN-120-TOKENS                                 
059700         VARYING HLP_SUB1 FROM 1 BY 1                             
059800         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT.                        
059900     MOVE HLP_WS_LOT_ID                                           
060000         TO HLP_EVT_LOT_ID OF HLP_EVWK_REC.                       
060100     MOVE HLP_WS_PANEL_ID                                         
060200         TO HLP_EVT_PANEL_ID OF HLP_EVWK_REC.                     
060300     MOVE HLP_WS_ORIENTATION                                      
060400         TO HLP_EVT_ORIENTATION OF HLP_EVWK_REC.                  
060500     MOVE HLP_WS_RESULT                                           
060600         TO HLP_EVT_RESULT OF HLP_EVWK_REC.                       
060700     MOVE HLP_WS_SLOT_INFO                                        
060800         TO HLP_EVT_SLOT_INFO OF HLP_EVWK_REC.                    
060900*                                                                 
061000 4410-SCAN-120-TOKENS.                                            
061100     IF HLP_TOKEN_TYPE(HLP_SUB1) = "A"                            
061200         ADD 1 TO HLP_SUB2                                        
061300         EVALUATE HLP_SUB2                                        
061400             WHEN 2                                               
061500                 MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:16)              
061600                     TO HLP_WS_LOT_ID                             
061700             WHEN 3                                               
061800                 MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:16)              
061900                     TO HLP_WS_PANEL_ID                           
062000             WHEN 4                                               
062100                 MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:8)               
062200                     TO HLP_WS_ORIENTATION                        
062300             WHEN 5                                               
062400                 IF HLP_TOKEN_TEXT(HLP_SUB1)(1:1) = "0"           
062500                     MOVE "Success" TO HLP_WS_RESULT              
062600                 ELSE                                             
062700                     STRING "Failure("     DELIMITED BY SIZE      
062800                            HLP_TOKEN_TEXT(HLP_SUB1)              
062900                                          DELIMITED BY SPACE      
063000                            ")"            DELIMITED BY SIZE      
063100                         INTO HLP_WS_RESULT                       
063200                 END-IF                                           
063300             WHEN 6                                               
063400                 STRING "Slot: "  DELIMITED BY SIZE               
063500                        HLP_TOKEN_TEXT(HLP_SUB1)                  
063600                                  DELIMITED BY SPACE              
063700                     INTO HLP_WS_SLOT_INFO                        
063800             WHEN OTHER                                           
063900                 CONTINUE                                         
064000         END-EVALUATE                                             
064100     END-IF.                                                      
064200*                                                                 
064300 4500-EDIT-CEID-181.                                              
064400*      PortID = second integer item; MagazineID = second ASCII    
064500*      item; OperatorID = third ASCII item.                       
064600     MOVE ZERO TO HLP_SUB2.                                       
064700     MOVE SPACES TO HLP_WS_MAGAZINE_ID HLP_WS_OPERATOR_ID.        
064800     MOVE SPACES TO HLP_WS_PORT_ID.                               
064900     PERFORM 4510-SCAN-181-TOKENS                                 
065000         VARYING HLP_SUB1 FROM 1 BY 1                             
065100         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT.                        
065200     MOVE HLP_WS_PORT_ID                                          
065300         TO HLP_EVT_PORT_ID OF HLP_EVWK_REC.                      
065400     MOVE HLP_WS_MAGAZINE_ID                                      
065500         TO HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC.                  
065600     MOVE HLP_WS_OPERATOR_ID                                      
065700         TO HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC.                  
065800*                                                                 
065900 4510-SCAN-181-TOKENS.                                            
066000     IF HLP_TOKEN_TYPE(HLP_SUB1) = "U"                            
066100         ADD 1 TO HLP_SUB2                                        
066200         IF HLP_SUB2 = 2                                          
066300             MOVE HLP_TOKEN_NUM(HLP_SUB1) TO HLP_WS_PORT_ID       
066400         END-IF                                                   
066500     END-IF.                                                      
066600     IF HLP_TOKEN_TYPE(HLP_SUB1) = "A"                            
066700         IF HLP_WS_MAGAZINE_ID = SPACES                           
066800             MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:16)                  
066900                 TO HLP_WS_MAGAZINE_ID                            
067000         ELSE                                                     
067100             IF HLP_WS_OPERATOR_ID = SPACES                       
067200                 MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:12)              
067300                     TO HLP_WS_OPERATOR_ID                        
067400             END-IF                                               
067500         END-IF                                                   
067600     END-IF.                                                      
067700*                                                                 
067800 4600-EDIT-OTHER-CEID.                                            
067900*      Capture OperatorID / MagazineID if tagged parameter        
068000*      pairs "OPERATORID"/"MAGAZINEID" value appear.              
068100     MOVE SPACES TO HLP_WS_OPERATOR_ID HLP_WS_MAGAZINE_ID.        
068200     PERFORM 4610-SCAN-TAGGED-PAIR                                
068300         VARYING HLP_SUB1 FROM 1 BY 1                             
068400         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT.                        
068500     IF HLP_WS_OPERATOR_ID NOT = SPACES                           
068600         MOVE HLP_WS_OPERATOR_ID                                  
068700             TO HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC               
068800     END-IF.                                                      
068900     IF HLP_WS_MAGAZINE_ID NOT = SPACES                           
069000         MOVE HLP_WS_MAGAZINE_ID                                  
069100             TO HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC               
069200     END-IF.                                                      
069300*                                                                 
069400 4610-SCAN-TAGGED-PAIR.                                           
069500     IF HLP_TOKEN_TYPE(HLP_SUB1) = "A"                            
069600        AND HLP_SUB1 < HLP_TOKEN_COUNT                            
069700         IF HLP_TOKEN_TEXT(HLP_SUB1) = "OPERATORID"               
069800             MOVE HLP_TOKEN_TEXT(HLP_SUB1 + 1)(1:12)              
069900                 TO HLP_WS_OPERATOR_ID                            
070000         END-IF                                                   
070100         IF HLP_TOKEN_TEXT(HLP_SUB1) = "MAGAZINEID"               
070200             MOVE HLP_TOKEN_TEXT(HLP_SUB1 + 1)(1:16)              
070300                 TO HLP_WS_MAGAZINE_ID                            
070400         END-IF                                                   
070500     END-IF.                                                      
070600*                                                                 
070700 4700-FIND-RCMD-TOKEN.                                            
070800*      First ASCII item, length >= 5, all A-Z/underscore, that    
070900*      matches a known RCMD code.                                 
071000     SET HLP_RCMD_NOT_FOUND TO TRUE.                              
071100     MOVE SPACES TO HLP_WS_RCMD.                                  
071200     PERFORM 4710-TEST-ONE-RCMD-TOKEN                             
071300         VARYING HLP_SUB1 FROM 1 BY 1                             
071400         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT                         
071500         OR HLP_RCMD_FOUND.                                       
071600*                                                                 
071700 4710-TEST-ONE-RCMD-TOKEN.                                        
071800     IF HLP_TOKEN_TYPE(HLP_SUB1) = "A"                            
071900         MOVE HLP_TOKEN_TEXT(HLP_SUB1)(1:20) TO HLP_WS_RCMD       
072000         PERFORM 7200-LOOKUP-RCMD                                 
072100         IF HLP_KB_FOUND                                          
072200             SET HLP_RCMD_FOUND TO TRUE                           
072300         END-IF                                                   
072400     END-IF.                                                      
072500*                                                                 
072600 4750-EDIT-RCMD-PARAMS.                                           
072700*      Subsequent 2-item lists <name, value> are parameter        
072800*      pairs (LOTID, SRCPORTID, MAGAZINEID, OPERATORID).          
072900     MOVE HLP_WS_RCMD TO HLP_EVT_RCMD OF HLP_EVWK_REC.            
073000     PERFORM 4760-SCAN-RCMD-PARAM-PAIR                            
073100         VARYING HLP_SUB1 FROM 1 BY 1                             
073200         UNTIL HLP_SUB1 > HLP_TOKEN_COUNT.                        
073300*                                                                 
073400 4760-SCAN-RCMD-PARAM-PAIR.                                       
073500     IF HLP_TOKEN_TYPE(HLP_SUB1) = "A"                            
073600        AND HLP_SUB1 < HLP_TOKEN_COUNT                            
073700         EVALUATE HLP_TOKEN_TEXT(HLP_SUB1)                        
073800             WHEN "LOTID"                                         
073900                 MOVE HLP_TOKEN_TEXT(HLP_SUB1 + 1)(1:16)          
074000                     TO HLP_EVT_LOT_ID OF HLP_EVWK_REC            
074100             WHEN "SRCPORTID"                                     
074200                 MOVE HLP_TOKEN_TEXT(HLP_SUB1 + 1)(1:3)           
074300                     TO HLP_EVT_PORT_ID OF HLP_EVWK_REC           
074400             WHEN "MAGAZINEID"                                    
074500                 MOVE HLP_TOKEN_TEXT(HLP_SUB1 + 1)(1:16)          
074600                     TO HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC       
074700             WHEN "OPERATORID"                                    
074800                 MOVE HLP_TOKEN_TEXT(HLP_SUB1 + 1)(1:12)          
074900                     TO HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC       
075000             WHEN OTHER                                           
075100                 CONTINUE                                         
075200         END-EVALUATE                                             
075300     END-IF.                                                      
075400*                                                                 
075500 5000-BUILD-EVENT-DESCRIPTION.                                    
075600*      Precedence: RCMD present, else CEID present, else the      
075700*      bare "Log Entry" default.                                  
075800     IF HLP_EVT_RCMD OF HLP_EVWK_REC NOT = SPACES                 
075900         PERFORM 5100-DESCRIBE-RCMD-EVENT                         
076000     ELSE                                                         
076100         IF HLP_EVT_CEID OF HLP_EVWK_REC NOT = ZERO               
076200             PERFORM 5300-DESCRIBE-CEID-EVENT                     
076300         ELSE                                                     
076400             MOVE "Log Entry"                                     
076500                 TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC           
076600         END-IF                                                   
076700     END-IF.                                                      
076800*                                                                 
076900 5100-DESCRIBE-RCMD-EVENT.                                        
077000     MOVE HLP_EVT_RCMD OF HLP_EVWK_REC TO HLP_WS_RCMD.            
077100     PERFORM 7200-LOOKUP-RCMD.                                    
077200     IF HLP_KB_FOUND                                              
077300         MOVE HLP_RCMD_DESC(HLP_RCMD_IDX)                         
077400             TO HLP_WS_DESC                                       
077500     ELSE                                                         
077600         STRING "Unknown Command: "        DELIMITED BY SIZE      
077700                HLP_EVT_RCMD OF HLP_EVWK_REC                      
077800                                           DELIMITED BY SPACE     
077900             INTO HLP_WS_DESC                                     
078000     END-IF.                                                      
078100     IF HLP_EVT_LOT_ID  OF HLP_EVWK_REC NOT = SPACES              
078200        AND HLP_EVT_PORT_ID OF HLP_EVWK_REC NOT = SPACES          
078300         STRING "Host Command: Sent "  DELIMITED BY SIZE          
078400                HLP_EVT_RCMD OF HLP_EVWK_REC                      
078500                                       DELIMITED BY SPACE         
078600                " for Lot "            DELIMITED BY SIZE          
078700                HLP_EVT_LOT_ID OF HLP_EVWK_REC                    
078800                                       DELIMITED BY SPACE         
078900                " on Port "            DELIMITED BY SIZE          
079000                HLP_EVT_PORT_ID OF HLP_EVWK_REC                   
079100                                       DELIMITED BY SPACE         
079200                "."                    DELIMITED BY SIZE          
079300             INTO HLP_WS_DESC                                     
079400     END-IF.                                                      
079500     MOVE HLP_WS_DESC TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC.     
079600*                                                                 
079700 5300-DESCRIBE-CEID-EVENT.                                        
079800     MOVE HLP_EVT_CEID OF HLP_EVWK_REC TO HLP_WS_CEID.            
079900     PERFORM 7100-LOOKUP-CEID.                                    
080000     IF HLP_KB_FOUND                                              
080100         MOVE HLP_CEID_NAME(HLP_CEID_IDX) TO HLP_WS_CEID_CTX      
080200     ELSE                                                         
080300         MOVE "Unknown Event" TO HLP_WS_CEID_CTX                  
080400     END-IF.                                                      
080500     EVALUATE HLP_EVT_CEID OF HLP_EVWK_REC                        
080600         WHEN 141                                                 
080700             PERFORM 5400-DESCRIBE-CEID-141                       
080800         WHEN 120                                                 
080900             PERFORM 5410-DESCRIBE-CEID-120                       
081000         WHEN 181                                                 
081100             PERFORM 5420-DESCRIBE-CEID-181                       
081200         WHEN 101                                                 
081300             PERFORM 5430-DESCRIBE-ALARM-EVENT                    
081400         WHEN 102                                                 
081500             PERFORM 5430-DESCRIBE-ALARM-EVENT                    
081600         WHEN OTHER                                               
081700             PERFORM 5440-DESCRIBE-GENERIC-CEID                   
081800     END-EVALUATE.                                                
081900*                                                                 
082000 5400-DESCRIBE-CEID-141.                                          
082100     MOVE HLP_EVT_PORT_STATE OF HLP_EVWK_REC TO HLP_WS_PORT_STATE.
082200     PERFORM 7400-LOOKUP-PORT-STATE.                              
082300     STRING "Port "                    DELIMITED BY SIZE          
082400            HLP_EVT_PORT_ID OF HLP_EVWK_REC                       
082500                                       DELIMITED BY SPACE         
082600            " status changed to "      DELIMITED BY SIZE          
082700            HLP_EVT_PORT_STATE OF HLP_EVWK_REC                    
082800                                       DELIMITED BY SPACE         
082900            " ("                       DELIMITED BY SIZE          
083000            HLP_PORT_DESC(HLP_PORT_IDX)                           
083100                                       DELIMITED BY SPACE         
083200            ")."                       DELIMITED BY SIZE          
083300         INTO HLP_WS_DESC.                                        
083400     MOVE HLP_WS_DESC TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC.     
083500*                                                                 
083600 5410-DESCRIBE-CEID-120.                                          
083700     IF HLP_EVT_RESULT OF HLP_EVWK_REC = "Success"                
083800         STRING "Read Panel "                    DELIMITED BY SIZE
083900               HLP_EVT_PANEL_ID OF HLP_EVWK_REC DELIMITED BY SPACE
084000                " from Lot "                     DELIMITED BY SIZE
084100               HLP_EVT_LOT_ID OF HLP_EVWK_REC   DELIMITED BY SPACE
084200                " in "                           DELIMITED BY SIZE
084300                HLP_EVT_SLOT_INFO OF HLP_EVWK_REC                 
084400                                                 DELIMITED BY SIZE
084500                ". Result: "                     DELIMITED BY SIZE
084600               HLP_EVT_RESULT OF HLP_EVWK_REC   DELIMITED BY SPACE
084700                "."                              DELIMITED BY SIZE
084800             INTO HLP_WS_DESC                                     
084900     ELSE                                                         
085000         STRING "**ERROR:** Read Panel "         DELIMITED BY SIZE
085100               HLP_EVT_PANEL_ID OF HLP_EVWK_REC DELIMITED BY SPACE
085200                " from Lot "                     DELIMITED BY SIZE
085300               HLP_EVT_LOT_ID OF HLP_EVWK_REC   DELIMITED BY SPACE
085400                " in "                           DELIMITED BY SIZE
085500                HLP_EVT_SLOT_INFO OF HLP_EVWK_REC                 
085600                                                 DELIMITED BY SIZE
085700                ". Result: "                     DELIMITED BY SIZE
085800               HLP_EVT_RESULT OF HLP_EVWK_REC   DELIMITED BY SPACE
085900                "."                              DELIMITED BY SIZE
086000             INTO HLP_WS_DESC                                     
086100     END-IF.                                                      
086200     MOVE HLP_WS_DESC TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC.     
086300*                                                                 
086400*  08-11-04 TJH SCR-04-179 - restored the literal quote           
086500*  marks around the magazine and operator IDs per the             
086600*  fab automation report standard for this line.                  
086700 5420-DESCRIBE-CEID-181.                                          
086800     STRING "Magazine '"                       DELIMITED BY SIZE  
086900            HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC DELIMITED BY SPACE
087000            "' docked at Port "                 DELIMITED BY SIZE 
087100           HLP_EVT_PORT_ID OF HLP_EVWK_REC      DELIMITED BY SPACE
087200            " by Operator '"                    DELIMITED BY SIZE 
087300           HLP_EVT_OPERATOR_ID OF HLP_EVWK_REC  DELIMITED BY SPACE
087400            "'."                                DELIMITED BY SIZE 
087500         INTO HLP_WS_DESC.                                        
087600     MOVE HLP_WS_DESC TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC.     
087700*                                                                 
087800*  08-11-04 TJH SCR-04-179 - restored the literal quote           
087900*  marks around the alarm ID per the fab automation               
088000*  report standard for this line.                                 
088100 5430-DESCRIBE-ALARM-EVENT.                                       
088200     IF HLP_EVT_CEID OF HLP_EVWK_REC = 102                        
088300         STRING "**ALARM:** Alarm '"           DELIMITED BY SIZE  
088400                HLP_EVT_ALARM_ID OF HLP_EVWK_REC DELIMITED BY SIZE
088500                "' changed to: AlarmSet."      DELIMITED BY SIZE  
088600             INTO HLP_WS_DESC                                     
088700     ELSE                                                         
088800         STRING "Alarm '"                      DELIMITED BY SIZE  
088900                HLP_EVT_ALARM_ID OF HLP_EVWK_REC DELIMITED BY SIZE
089000                "' changed to: AlarmClear."    DELIMITED BY SIZE  
089100             INTO HLP_WS_DESC                                     
089200     END-IF.                                                      
089300     MOVE HLP_WS_DESC TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC.     
089400*                                                                 
089500 5440-DESCRIBE-GENERIC-CEID.                                      
089600     EVALUATE HLP_EVT_CEID OF HLP_EVWK_REC                        
089700         WHEN 141                                                 
089800             STRING HLP_WS_CEID_CTX          DELIMITED BY SPACE   
089900                    " (State: "              DELIMITED BY SIZE    
090000                    HLP_EVT_PORT_STATE OF HLP_EVWK_REC            
090100                                              DELIMITED BY SPACE  
090200                    ")"                       DELIMITED BY SIZE   
090300                 INTO HLP_WS_DESC                                 
090400         WHEN 181                                                 
090500             STRING HLP_WS_CEID_CTX          DELIMITED BY SPACE   
090600                    " (Magazine: "           DELIMITED BY SIZE    
090700                    HLP_EVT_MAGAZINE_ID OF HLP_EVWK_REC           
090800                                              DELIMITED BY SPACE  
090900                    ")"                       DELIMITED BY SIZE   
091000                 INTO HLP_WS_DESC                                 
091100         WHEN 102                                                 
091200             STRING HLP_WS_CEID_CTX          DELIMITED BY SPACE   
091300                    " (ALID: "               DELIMITED BY SIZE    
091400                    HLP_EVT_ALARM_ID OF HLP_EVWK_REC              
091500                                              DELIMITED BY SIZE   
091600                    ")"                       DELIMITED BY SIZE   
091700                 INTO HLP_WS_DESC                                 
091800         WHEN OTHER                                               
091900             MOVE HLP_WS_CEID_CTX TO HLP_WS_DESC                  
092000     END-EVALUATE.                                                
092100     MOVE HLP_WS_DESC TO HLP_EVT_DESCRIPTION OF HLP_EVWK_REC.     
092200*                                                                 
092300 6000-INIT-EVENT-FIELDS.                                          
092400     INITIALIZE HLP_EVWK_REC.                                     
092500     MOVE HLP_WS_TIMESTAMP TO HLP_EVT_TIMESTAMP OF HLP_EVWK_REC.  
092600     MOVE HLP_WS_DIRECTION TO HLP_EVT_DIRECTION OF HLP_EVWK_REC.  
092700     MOVE HLP_WS_MSG_NAME  TO HLP_EVT_MSG_NAME  OF HLP_EVWK_REC.  
092800     SET  HLP_EVT_IS_NORMAL OF HLP_EVWK_REC TO TRUE.              
092900     MOVE ZERO TO HLP_TOKEN_COUNT.                                
093000     PERFORM 7300-LOOKUP-MESSAGE-NAME.                            
093100     IF HLP_KB_FOUND                                              
093200         MOVE HLP_MSG_DESC(HLP_MSG_IDX)                           
093300             TO HLP_EVT_SIMPLE_DESC OF HLP_EVWK_REC               
093400     END-IF.                                                      
093500*                                                                 
093600 6500-WRITE-EVENT-RECORD.                                         
093700     WRITE HLP_EVWK_REC.                                          
093800     IF NOT HLP_EVWK_FS_OK                                        
093900         DISPLAY "WRITE EVENTWK NG STATUS=" HLP_EVWK_FS           
094000         GO TO 9900-EXIT                                          
094100     END-IF.                                                      
094200     ADD 1 TO HLP_EVENT_COUNT.                                    
094300     ADD 1 TO HLP_WS_LINES_WRITTEN.                               
094400*                                                                 
094500 7000-INITIALISE-KB-TABLES.                                       
094600*      Static tables loaded once; see HLPLOG-CPY-KBASE for the    
094700*      table declarations.                                        
094800     PERFORM 7010-LOAD-CEID-TABLE.                                
094900     PERFORM 7020-LOAD-RCMD-TABLE.                                
095000     PERFORM 7030-LOAD-MSG-TABLE.                                 
095100     PERFORM 7040-LOAD-PORT-TABLE.                                
095200*                                                                 
095300 7010-LOAD-CEID-TABLE.                                            
095400     MOVE   12 TO HLP_CEID_KEY(1).                                
095500     MOVE "ControlStateChange"                                    
095600         TO HLP_CEID_NAME(1).                                     
095700     MOVE  101 TO HLP_CEID_KEY(2).                                
095800     MOVE "AlarmClear"                                            
095900         TO HLP_CEID_NAME(2).                                     
096000     MOVE  102 TO HLP_CEID_KEY(3).                                
096100     MOVE "AlarmSet"                                              
096200         TO HLP_CEID_NAME(3).                                     
096300     MOVE  120 TO HLP_CEID_KEY(4).                                
096400     MOVE "IDRead"                                                
096500         TO HLP_CEID_NAME(4).                                     
096600     MOVE  121 TO HLP_CEID_KEY(5).                                
096700     MOVE "UnloadedFromMag"                                       
096800         TO HLP_CEID_NAME(5).                                     
096900     MOVE  122 TO HLP_CEID_KEY(6).                                
097000     MOVE "LoadedToMag"                                           
097100         TO HLP_CEID_NAME(6).                                     
097200     MOVE  127 TO HLP_CEID_KEY(7).                                
097300     MOVE "LoadedToTool"                                          
097400         TO HLP_CEID_NAME(7).                                     
097500     MOVE  131 TO HLP_CEID_KEY(8).                                
097600     MOVE "LoadToToolCompleted"                                   
097700         TO HLP_CEID_NAME(8).                                     
097800     MOVE  132 TO HLP_CEID_KEY(9).                                
097900     MOVE "UnloadFromToolCompleted"                               
098000         TO HLP_CEID_NAME(9).                                     
098100     MOVE  136 TO HLP_CEID_KEY(10).                               
098200     MOVE "MappingCompleted"                                      
098300         TO HLP_CEID_NAME(10).                                    
098400     MOVE  141 TO HLP_CEID_KEY(11).                               
098500     MOVE "PortStatusChange"                                      
098600         TO HLP_CEID_NAME(11).                                    
098700     MOVE  151 TO HLP_CEID_KEY(12).                               
098800     MOVE "LoadStarted"                                           
098900         TO HLP_CEID_NAME(12).                                    
099000     MOVE  152 TO HLP_CEID_KEY(13).                               
099100     MOVE "UnloadStarted"                                         
099200         TO HLP_CEID_NAME(13).                                    
099300     MOVE  180 TO HLP_CEID_KEY(14).                               
099400     MOVE "RequestMagazineDock"                                   
099500         TO HLP_CEID_NAME(14).                                    
099600     MOVE  181 TO HLP_CEID_KEY(15).                               
099700     MOVE "MagazineDocked"                                        
099800         TO HLP_CEID_NAME(15).                                    
099900     MOVE  182 TO HLP_CEID_KEY(16).                               
100000     MOVE "MagazineUndocked"                                      
100100         TO HLP_CEID_NAME(16).                                    
100200     MOVE  183 TO HLP_CEID_KEY(17).                               
100300     MOVE "RequestOperatorIdCheck"                                
100400         TO HLP_CEID_NAME(17).                                    
100500     MOVE  184 TO HLP_CEID_KEY(18).                               
100600     MOVE "RequestOperatorLogin"                                  
100700         TO HLP_CEID_NAME(18).                                    
100800*                                                                 
100900 7020-LOAD-RCMD-TABLE.                                            
101000     MOVE "LOADSTART"                                             
101100         TO HLP_RCMD_KEY(1).                                      
101200     MOVE "Host Command: Start Load Operation"                    
101300         TO HLP_RCMD_DESC(1).                                     
101400     MOVE "UNLOADSTART"                                           
101500         TO HLP_RCMD_KEY(2).                                      
101600     MOVE "Host Command: Start Unload Operation"                  
101700         TO HLP_RCMD_DESC(2).                                     
101800     MOVE "REPLYOPERATORLOGIN"                                    
101900         TO HLP_RCMD_KEY(3).                                      
102000     MOVE "Host Command: Reply To Operator Login"                 
102100         TO HLP_RCMD_DESC(3).                                     
102200     MOVE "REPLYMAGAZINEDOCK"                                     
102300         TO HLP_RCMD_KEY(4).                                      
102400     MOVE "Host Command: Reply To Magazine Dock"                  
102500         TO HLP_RCMD_DESC(4).                                     
102600     MOVE "REPLYOPERATORIDCHECK"                                  
102700         TO HLP_RCMD_KEY(5).                                      
102800     MOVE "Host Command: Reply To Operator ID Check"              
102900         TO HLP_RCMD_DESC(5).                                     
103000     MOVE "REPLYMAPPINGCHECK"                                     
103100         TO HLP_RCMD_KEY(6).                                      
103200     MOVE "Host Command: Reply To Mapping Check"                  
103300         TO HLP_RCMD_DESC(6).                                     
103400     MOVE "CHECKSLOT"                                             
103500         TO HLP_RCMD_KEY(7).                                      
103600     MOVE "Host Command: Check Slot Map Status"                   
103700         TO HLP_RCMD_DESC(7).                                     
103800*                                                                 
103900 7030-LOAD-MSG-TABLE.                                             
104000     MOVE "S1F1"     TO HLP_MSG_KEY(1).                           
104100     MOVE "Are You There Request"                                 
104200         TO HLP_MSG_DESC(1).                                      
104300     MOVE "S1F2"     TO HLP_MSG_KEY(2).                           
104400     MOVE "Are You There Data"                                    
104500         TO HLP_MSG_DESC(2).                                      
104600     MOVE "S2F31"     TO HLP_MSG_KEY(3).                          
104700     MOVE "Date and Time Request"                                 
104800         TO HLP_MSG_DESC(3).                                      
104900     MOVE "S2F32"     TO HLP_MSG_KEY(4).                          
105000     MOVE "Date and Time Data"                                    
105100         TO HLP_MSG_DESC(4).                                      
105200     MOVE "S6F11"     TO HLP_MSG_KEY(5).                          
105300     MOVE "Event Report Send"                                     
105400         TO HLP_MSG_DESC(5).                                      
105500     MOVE "S6F12"     TO HLP_MSG_KEY(6).                          
105600     MOVE "Event Report Acknowledge"                              
105700         TO HLP_MSG_DESC(6).                                      
105800     MOVE "S2F49"     TO HLP_MSG_KEY(7).                          
105900     MOVE "Enhanced Remote Command"                               
106000         TO HLP_MSG_DESC(7).                                      
106100     MOVE "S2F50"     TO HLP_MSG_KEY(8).                          
106200     MOVE "Enh. Remote Command Acknowledge"                       
106300         TO HLP_MSG_DESC(8).                                      
106400*                                                                 
106500 7040-LOAD-PORT-TABLE.                                            
106600     MOVE "MIC" TO HLP_PORT_KEY(1).                               
106700     MOVE "Magazine In, Dock Complete"                            
106800         TO HLP_PORT_DESC(1).                                     
106900     MOVE "MPC" TO HLP_PORT_KEY(2).                               
107000     MOVE "Magazine Process Complete"                             
107100         TO HLP_PORT_DESC(2).                                     
107200     MOVE "MOR" TO HLP_PORT_KEY(3).                               
107300     MOVE "Magazine Out, Ready"                                   
107400         TO HLP_PORT_DESC(3).                                     
107500     MOVE "MIR" TO HLP_PORT_KEY(4).                               
107600     MOVE "Magazine In, Ready"                                    
107700         TO HLP_PORT_DESC(4).                                     
107800*                                                                 
107900 7100-LOOKUP-CEID.                                                
108000     SET  HLP_KB_NOT_FOUND TO TRUE.                               
108100     SET  HLP_CEID_IDX TO 1.                                      
108200     SEARCH HLP_CEID_ENTRY                                        
108300         AT END SET HLP_KB_NOT_FOUND TO TRUE                      
108400         WHEN HLP_CEID_KEY(HLP_CEID_IDX) = HLP_WS_CEID            
108500             SET HLP_KB_FOUND TO TRUE                             
108600     END-SEARCH.                                                  
108700*                                                                 
108800 7200-LOOKUP-RCMD.                                                
108900     SET  HLP_KB_NOT_FOUND TO TRUE.                               
109000     SET  HLP_RCMD_IDX TO 1.                                      
109100     SEARCH HLP_RCMD_ENTRY                                        
109200         AT END SET HLP_KB_NOT_FOUND TO TRUE                      
109300         WHEN HLP_RCMD_KEY(HLP_RCMD_IDX) = HLP_WS_RCMD            
109400             SET HLP_KB_FOUND TO TRUE                             
109500     END-SEARCH.                                                  
109600*                                                                 
109700 7300-LOOKUP-MESSAGE-NAME.                                        
109800     SET  HLP_KB_NOT_FOUND TO TRUE.                               
109900     SET  HLP_MSG_IDX TO 1.                                       
110000     SEARCH HLP_MSG_ENTRY                                         
110100         AT END SET HLP_KB_NOT_FOUND TO TRUE                      
110200         WHEN HLP_MSG_KEY(HLP_MSG_IDX) = HLP_WS_MSG_NAME          
110300             SET HLP_KB_FOUND TO TRUE                             
110400     END-SEARCH.                                                  
110500*                                                                 
110600 7400-LOOKUP-PORT-STATE.                                          
110700     SET  HLP_KB_NOT_FOUND TO TRUE.                               
110800     SET  HLP_PORT_IDX TO 1.                                      
110900     SEARCH HLP_PORT_ENTRY                                        
111000         AT END SET HLP_KB_NOT_FOUND TO TRUE                      
111100         WHEN HLP_PORT_KEY(HLP_PORT_IDX) = HLP_WS_PORT_STATE      
111200             SET HLP_KB_FOUND TO TRUE                             
111300     END-SEARCH.                                                  
111400*                                                                 
111500 8000-FINALISATION.                                               
111600     CLOSE LOGIN.                                                 
111700     CLOSE EVENTWK.                                               
111800     DISPLAY "HLP001 LINES READ....: " HLP_LINE_COUNT.            
111900     DISPLAY "HLP001 EVENTS WRITTEN: " HLP_EVENT_COUNT.           
112000     DISPLAY "HLP001 EVENTWK LINES.: " HLP_WS_LINES_WRITTEN.      
112100*                                                                 
112200 9900-EXIT.                                                       
112300     STOP RUN.                                                    
112400*                                                                 
112500* **************** END OF SOURCE HLP001 ****************          

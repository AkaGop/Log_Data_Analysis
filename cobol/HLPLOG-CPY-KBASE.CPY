000100******************************************************************
000200*                                                                 
000300*   Copybook     : HLPLOG-CPY-KBASE                               
000400*   Description  : Static SECS/GEM knowledge-base look-up tables -
000500*                  collection-event (CEID) names, host remote-    
000600*                  command (RCMD) descriptions, SECS message-name 
000700*                  descriptions and loadport-state meanings.  Each
000800*                  table is searched sequentially by key from the 
000900*                  7xxx paragraphs of HLP001 while a line is      
001000*                  being described.  Entries are loaded once, at  
001100*                  start-up, by 7000-INITIALISE-KB-TABLES.        
001200*                                                                 
001300*   Used by      : HLP001                                         
001400*                                                                 
001500******************************************************************
001600*                                                                 
001700 01  HLP_CEID_TABLE.                                              
001800     05  HLP_CEID_ENTRY OCCURS 18 TIMES                           
001900             INDEXED BY HLP_CEID_IDX.                             
002000         10  HLP_CEID_KEY                    PIC 9(04).           
002100         10  HLP_CEID_NAME                   PIC X(28).           
002200     05  FILLER                              PIC X(04).           
002300*                                                                 
002400 01  HLP_RCMD_TABLE.                                              
002500     05  HLP_RCMD_ENTRY OCCURS 7 TIMES                            
002600             INDEXED BY HLP_RCMD_IDX.                             
002700         10  HLP_RCMD_KEY                    PIC X(20).           
002800         10  HLP_RCMD_DESC                   PIC X(70).           
002900     05  FILLER                              PIC X(04).           
003000*                                                                 
003100 01  HLP_MSG_TABLE.                                               
003200     05  HLP_MSG_ENTRY OCCURS 8 TIMES                             
003300             INDEXED BY HLP_MSG_IDX.                              
003400         10  HLP_MSG_KEY                     PIC X(08).           
003500         10  HLP_MSG_DESC                    PIC X(40).           
003600     05  FILLER                              PIC X(04).           
003700*                                                                 
003800 01  HLP_PORT_TABLE.                                              
003900     05  HLP_PORT_ENTRY OCCURS 4 TIMES                            
004000             INDEXED BY HLP_PORT_IDX.                             
004100         10  HLP_PORT_KEY                    PIC X(03).           
004200         10  HLP_PORT_DESC                   PIC X(30).           
004300     05  FILLER                              PIC X(04).           
004400*                                                                 
004500 01  HLP_KB_FOUND_SW                        PIC X.                
004600     88  HLP_KB_FOUND                       VALUE "Y".            
004700     88  HLP_KB_NOT_FOUND                   VALUE "N".            
004800*                                                                 
004900* ******************** END OF COPYBOOK HLPLOG-CPY-KBASE **********

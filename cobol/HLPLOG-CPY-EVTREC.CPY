000100******************************************************************
000200*                                                                 
000300*   Copybook     : HLPLOG-CPY-EVTREC                              
000400*   Description  : Parsed SECS/GEM event record - one occurrence  
000500*                  per meaningful message recognised by HLP001    
000600*                  out of the Hirata loadport communication log.  
000700*                  Written to EVENTWK by HLP001, read by HLP002   
000800*                  (detail report), HLP003 (chrono report) and    
000900*                  HLP004 (KPI / summary report).                 
001000*                                                                 
001100*   Used by      : HLP001, HLP002, HLP003, HLP004                 
001200*                                                                 
001300******************************************************************
001400*                                                                 
001500 01  HLP_EVENT_REC.                                               
001600 05  HLP_EVT_TIMESTAMP                       PIC X(23).           
001700 05  HLP_EVT_TS_PARTS REDEFINES                                   
001800     HLP_EVT_TIMESTAMP.                                           
001900     10  HLP_EVT_TS_DATE                     PIC X(10).           
002000     10  FILLER                              PIC X(01).           
002100     10  HLP_EVT_TS_TIME                     PIC X(12).           
002200 05  HLP_EVT_DIRECTION                       PIC X(17).           
002300 05  HLP_EVT_MSG_NAME                        PIC X(08).           
002400 05  HLP_EVT_CEID                            PIC 9(04).           
002500 05  HLP_EVT_CEID_X REDEFINES HLP_EVT_CEID    PIC X(04).          
002600 05  HLP_EVT_ALARM_ID                        PIC 9(04).           
002700 05  HLP_EVT_RCMD                            PIC X(20).           
002800 05  HLP_EVT_PORT_ID                         PIC X(03).           
002900 05  HLP_EVT_PORT_STATE                      PIC X(03).           
003000 05  HLP_EVT_MAGAZINE_ID                     PIC X(16).           
003100 05  HLP_EVT_OPERATOR_ID                     PIC X(12).           
003200 05  HLP_EVT_LOT_ID                          PIC X(16).           
003300 05  HLP_EVT_PANEL_ID                        PIC X(16).           
003400 05  HLP_EVT_SLOT_INFO                       PIC X(12).           
003500 05  HLP_EVT_ORIENTATION                     PIC X(08).           
003600 05  HLP_EVT_RESULT                          PIC X(12).           
003700 05  HLP_EVT_RESULT_PARTS REDEFINES                               
003800     HLP_EVT_RESULT.                                              
003900     10  HLP_EVT_RESULT_WORD                 PIC X(07).           
004000     10  HLP_EVT_RESULT_CODE                 PIC X(05).           
004100 05  HLP_EVT_IND_BYTE                        PIC X(01).           
004200     88  HLP_EVT_IS_ALARM_SET                 VALUE "S".          
004300     88  HLP_EVT_IS_ALARM_CLEAR               VALUE "C".          
004400     88  HLP_EVT_IS_ANOMALY                   VALUE "A".          
004500     88  HLP_EVT_IS_NORMAL                    VALUE " ".          
004600 05  HLP_EVT_DESCRIPTION                     PIC X(120).          
004700 05  HLP_EVT_SIMPLE_DESC                     PIC X(40).           
004800 05  FILLER                                  PIC X(16).           
004900*                                                                 
005000* ******************** END OF COPYBOOK HLPLOG-CPY-EVTREC *********

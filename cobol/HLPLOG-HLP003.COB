000100IDENTIFICATION DIVISION.                                          
000200*                                                                 
000300******************************************************************
000400*                                                                 
000500*   Program ID   : HLP003                                         
000600*   Program Name : Loadport Log Chronological Walkthrough         
000700*   Summary      : Reads the parsed loadport event work file      
000800*                  EVENTWK written by HLP001 and prints a         
000900*                  plain-text chronological narrative, one        
001000*                  line per event carrying its timestamp and      
001100*                  plain-English description, for hand review     
001200*                  by process engineering.                        
001300*                                                                 
001400*   FILES USED   : EVENTWK   (Input)                              
001500*                  CHRRPT    (Output)                             
001600*                                                                 
001700******************************************************************
001800*                                                                 
001900 PROGRAM-ID.       HLP003.                                        
002000 AUTHOR.           J R WALES.                                     
002100 INSTALLATION.     HIRATA CORP - FAB AUTOMATION SYSTEMS GROUP.    
002200 DATE-WRITTEN.     25-03-93.                                      
002300 DATE-COMPILED.                                                   
002400 SECURITY.         UNCLASSIFIED - INTERNAL FAB USE ONLY.          
002500*                                                                 
002600******************************************************************
002700*    C H A N G E   L O G                                          
002800******************************************************************
002900*  25-03-93  JRW  SCR-93-118  Original program - chronological    
003000*                             walkthrough of parsed events.       
003100*  19-01-95  JRW  SCR-95-004  Added empty-log message for the     
003200*                             case of an all-skip trace file.     
003300*  03-07-96  MCK  SCR-96-129  Widened description column, some    
003400*                             richer per-event text ran long.     
003500*  26-10-98  DLP  Y2K-0098    Year-2000 date-field review - the   
003600*                             EVT_TIMESTAMP column is printed     
003700*                             as logged (CCYY/MM/DD); no change   
003800*                             required, entry logged for audit    
003900*                             per corporate Y2K standard.         
004000*  15-03-99  DLP  Y2K-0142    Regression run against 1999/2000    
004100*                             boundary log, no discrepancies.     
004200*  12-05-02  RTW  SCR-02-091  Title block reworded per current    
004300*                             fab automation report standard.     
004400*  08-11-04  TJH  SCR-04-177  Added a stand-alone chrono-line     
004500*                             counter (77-level) not tied to any  
004600*                             01-group, and converted the event   
004700*                             read paragraph to a THRU-EXIT range 
004800*                             per current coding standard.        
004900******************************************************************
005000*                                                                 
005100                                                                  
005200ENVIRONMENT DIVISION.                                             
005300* DATE-WRITTEN. 25-03-93                                          
005400* AUTHOR. JRW                                                     
005500 CONFIGURATION SECTION.                                           
005600     SOURCE-COMPUTER. VAX-8650.                                   
005700     OBJECT-COMPUTER. VAX-8650.                                   
005800     SPECIAL-NAMES.                                               
005900         C01 IS TOP-OF-FORM                                       
006000         CLASS HLP_DIGIT_CLASS IS "0" THRU "9"                    
006100         UPSI-0 ON STATUS IS HLP_RERUN_SW.                        
006200                                                                  
006300 INPUT-OUTPUT SECTION.                                            
006400 FILE-CONTROL.                                                    
006500     SELECT EVENTWK   ASSIGN TO "EVENTWK"                         
006600         ORGANIZATION IS LINE SEQUENTIAL                          
006700         ACCESS MODE  IS SEQUENTIAL                               
006800         FILE STATUS  IS HLP_EVWK_FS.                             
006900     SELECT CHRRPT    ASSIGN TO "CHRRPT"                          
007000         ORGANIZATION IS LINE SEQUENTIAL                          
007100         ACCESS MODE  IS SEQUENTIAL                               
007200         FILE STATUS  IS HLP_CHRRPT_FS.                           
007300                                                                  
007400DATA DIVISION.                                                    
007500 FILE SECTION.                                                    
007600*                                                                 
007700*  EVENTWK - the parsed-event work file written by HLP001; one    
007800*  HLP_EVENT_REC occurrence per event, in the order the events    
007900*  were logged.                                                   
008000*                                                                 
008100 FD  EVENTWK                                                      
008200     LABEL RECORDS ARE STANDARD.                                  
008300 01  HLP_EVWK_REC.                                                
008400     COPY "HLPLOG-CPY-EVTREC.CPY"                                 
008500         REPLACING HLP_EVENT_REC BY HLP_EVWK_REC.                 
008600*                                                                 
008700*  CHRRPT - print-image chronological narrative, one physical     
008800*  line per FD record.                                            
008900*                                                                 
009000 FD  CHRRPT                                                       
009100     LABEL RECORDS ARE STANDARD.                                  
009200 01  HLP_CHRRPT_REC.                                              
009300     05  HLP_CHRRPT_LINE                    PIC X(160).           
009400     05  FILLER                             PIC X(01).            
009500                                                                  
009600 WORKING-STORAGE SECTION.                                         
009700*                                                                 
009800*  Stand-alone CHRRPT line counter - not part of any 01-level     
009900*  group, checked at 8000-FINALISATION against HLP_LINE_COUNT     
010000*  when a run looks short.                                        
010100*                                                                 
010200 77  HLP_WS_LINES_WRITTEN            PIC S9(09) COMP VALUE 0.     
010300*                                                                 
010400*  File status and control switches                               
010500*                                                                 
010600 01  HLP_FILE_STATUSES.                                           
010700     05  HLP_EVWK_FS                        PIC X(02).            
010800         88  HLP_EVWK_FS_OK                  VALUE "00".          
010900         88  HLP_EVWK_FS_EOF                 VALUE "10".          
011000     05  HLP_CHRRPT_FS                      PIC X(02).            
011100         88  HLP_CHRRPT_FS_OK                VALUE "00".          
011200     05  FILLER                             PIC X(04).            
011300*                                                                 
011400 01  HLP_CONTROL_SWITCHES.                                        
011500     05  HLP_EVWK_EOF_SW                    PIC X.                
011600         88  HLP_EVWK_EOF                    VALUE "Y".           
011700         88  HLP_EVWK_NOT_EOF                 VALUE "N".          
011800     05  HLP_ANY_EVENT_SW                   PIC X.                
011900         88  HLP_ANY_EVENT_SEEN               VALUE "Y".          
012000         88  HLP_NO_EVENT_SEEN                VALUE "N".          
012100     05  HLP_RERUN_SW                       PIC X.                
012200     05  FILLER                             PIC X(08).            
012300*                                                                 
012400 01  HLP_COUNTERS.                                                
012500     05  HLP_EVENT_COUNT                    PIC S9(09) COMP.      
012600     05  HLP_LINE_COUNT                     PIC S9(09) COMP.      
012700     05  FILLER                             PIC X(08).            
012800*                                                                 
012900*  Chrono-line build area.  HLP_CHR_RULE_LINE is the 80-          
013000*  character rule printed under the report title, built by        
013100*  2010-FILL-RULE-CHAR moving "=" into each table entry.          
013200*                                                                 
013300 01  HLP_CHRONO_BUILD_AREA.                                       
013400     05  HLP_CHR_LINE                       PIC X(160).           
013500     05  HLP_CHR_LINE_R REDEFINES                                 
013600             HLP_CHR_LINE                   PIC X(160).           
013700     05  HLP_CHR_RULE_LINE                  PIC X(80).            
013800     05  HLP_CHR_RULE_R REDEFINES                                 
013900             HLP_CHR_RULE_LINE.                                   
014000         10  HLP_CHR_RULE_CHAR OCCURS 80 TIMES                    
014100                 INDEXED BY HLP_CHR_IDX      PIC X(01).           
014200     05  FILLER                             PIC X(08).            
014300                                                                  
014400 PROCEDURE DIVISION.                                              
014500*                                                                 
014600 MAIN-PARA.                                                       
014700     PERFORM 1000-INITIALISATION.                                 
014800     PERFORM 2000-PRINT-TITLE-BLOCK.                              
014900     PERFORM 3000-PROCESS-EVENTS                                  
015000         UNTIL HLP_EVWK_EOF.                                      
015100     IF HLP_NO_EVENT_SEEN                                         
015200         PERFORM 3200-PRINT-EMPTY-MESSAGE                         
015300     END-IF.                                                      
015400     PERFORM 8000-FINALISATION.                                   
015500     STOP RUN.                                                    
015600*                                                                 
015700*  1000-INITIALISATION - open files, prime the read.              
015800 1000-INITIALISATION.                                             
015900     MOVE ZERO TO HLP_EVENT_COUNT HLP_LINE_COUNT.                 
016000     SET  HLP_EVWK_NOT_EOF   TO TRUE.                             
016100     SET  HLP_NO_EVENT_SEEN  TO TRUE.                             
016200     OPEN INPUT  EVENTWK.                                         
016300     IF NOT HLP_EVWK_FS_OK                                        
016400         DISPLAY "OPEN EVENTWK NG STATUS=" HLP_EVWK_FS            
016500         GO TO 9900-EXIT                                          
016600     END-IF.                                                      
016700     OPEN OUTPUT CHRRPT.                                          
016800     IF NOT HLP_CHRRPT_FS_OK                                      
016900         DISPLAY "OPEN CHRRPT NG STATUS=" HLP_CHRRPT_FS           
017000         GO TO 9900-EXIT                                          
017100     END-IF.                                                      
017200     PERFORM 3100-READ-EVENT-RECORD THRU 3100-EXIT.               
017300*                                                                 
017400*  2000-PRINT-TITLE-BLOCK - report banner and 80-character        
017500*  rule line, printed once ahead of the first event line.         
017600 2000-PRINT-TITLE-BLOCK.                                          
017700     MOVE SPACES TO HLP_CHR_LINE.                                 
017800     STRING "HIRATA LOADPORT OPERATION REPORT - "                 
017900                                       DELIMITED BY SIZE          
018000            "CHRONOLOGICAL WALKTHROUGH"                           
018100                                       DELIMITED BY SIZE          
018200         INTO HLP_CHR_LINE.                                       
018300     MOVE HLP_CHR_LINE TO HLP_CHRRPT_LINE.                        
018400     WRITE HLP_CHRRPT_REC.                                        
018500     PERFORM 2010-FILL-RULE-CHAR                                  
018600         VARYING HLP_CHR_IDX FROM 1 BY 1                          
018700         UNTIL HLP_CHR_IDX > 80.                                  
018800     MOVE HLP_CHR_RULE_LINE TO HLP_CHRRPT_LINE.                   
018900     WRITE HLP_CHRRPT_REC.                                        
019000     MOVE SPACES TO HLP_CHR_LINE.                                 
019100     STRING "This report details the sequence of operations "     
019200                                       DELIMITED BY SIZE          
019300            "as recorded in the log file."                        
019400                                       DELIMITED BY SIZE          
019500         INTO HLP_CHR_LINE.                                       
019600     MOVE HLP_CHR_LINE TO HLP_CHRRPT_LINE.                        
019700     WRITE HLP_CHRRPT_REC.                                        
019800     ADD 3 TO HLP_LINE_COUNT.                                     
019900*                                                                 
020000 2010-FILL-RULE-CHAR.                                             
020100     MOVE "=" TO HLP_CHR_RULE_CHAR(HLP_CHR_IDX).                  
020200*                                                                 
020300*  3000-PROCESS-EVENTS thru 3100 - main event-to-line loop.       
020400 3000-PROCESS-EVENTS.                                             
020500     SET HLP_ANY_EVENT_SEEN TO TRUE.                              
020600     PERFORM 3110-PRINT-CHRONO-LINE.                              
020700     PERFORM 3100-READ-EVENT-RECORD THRU 3100-EXIT.               
020800*                                                                 
020900 3100-READ-EVENT-RECORD.                                          
021000     READ EVENTWK                                                 
021100         AT END                                                   
021200             SET HLP_EVWK_EOF TO TRUE                             
021300             GO TO 3100-EXIT                                      
021400     END-READ.                                                    
021500     IF NOT HLP_EVWK_FS_OK AND NOT HLP_EVWK_FS_EOF                
021600         DISPLAY "READ EVENTWK NG STATUS=" HLP_EVWK_FS            
021700         GO TO 9900-EXIT                                          
021800     END-IF.                                                      
021900     ADD 1 TO HLP_EVENT_COUNT.                                    
022000 3100-EXIT.                                                       
022100     EXIT.                                                        
022200*                                                                 
022300*  3110-PRINT-CHRONO-LINE - one "[timestamp] description"         
022400*  narrative line for the current EVENTWK record.                 
022500 3110-PRINT-CHRONO-LINE.                                          
022600     MOVE SPACES TO HLP_CHR_LINE.                                 
022700     STRING "["                        DELIMITED BY SIZE          
022800            HLP_EVT_TIMESTAMP OF HLP_EVWK_REC                     
022900                                       DELIMITED BY SIZE          
023000            "] "                       DELIMITED BY SIZE          
023100            HLP_EVT_DESCRIPTION OF HLP_EVWK_REC                   
023200                                       DELIMITED BY SIZE          
023300         INTO HLP_CHR_LINE.                                       
023400     MOVE HLP_CHR_LINE TO HLP_CHRRPT_LINE.                        
023500     WRITE HLP_CHRRPT_REC.                                        
023600     IF NOT HLP_CHRRPT_FS_OK                                      
023700         DISPLAY "WRITE CHRRPT NG STATUS=" HLP_CHRRPT_FS          
023800         GO TO 9900-EXIT                                          
023900     END-IF.                                                      
024000     ADD 1 TO HLP_LINE_COUNT.                                     
024100     ADD 1 TO HLP_WS_LINES_WRITTEN.                               
024200*                                                                 
024300*  3200-PRINT-EMPTY-MESSAGE - printed instead of the event        
024400*  loop when the log file yielded no recognised events.           
024500 3200-PRINT-EMPTY-MESSAGE.                                        
024600     MOVE SPACES TO HLP_CHR_LINE.                                 
024700     STRING "Log file is empty or no valid SECS/GEM events "      
024800                                       DELIMITED BY SIZE          
024900            "were found."             DELIMITED BY SIZE           
025000         INTO HLP_CHR_LINE.                                       
025100     MOVE HLP_CHR_LINE TO HLP_CHRRPT_LINE.                        
025200     WRITE HLP_CHRRPT_REC.                                        
025300     ADD 1 TO HLP_LINE_COUNT.                                     
025400*                                                                 
025500*  8000-FINALISATION - close files, report counts.                
025600 8000-FINALISATION.                                               
025700     CLOSE EVENTWK CHRRPT.                                        
025800     DISPLAY "HLP003 EVENTS READ    = " HLP_EVENT_COUNT.          
025900     DISPLAY "HLP003 LINES WRITTEN  = " HLP_LINE_COUNT.           
026000     DISPLAY "HLP003 CHRRPT LINES.. = " HLP_WS_LINES_WRITTEN.     
026100*                                                                 
026200*  9900-EXIT - single exit point for the program.                 
026300 9900-EXIT.                                                       
026400     STOP RUN.                                                    
